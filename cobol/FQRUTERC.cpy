000100*****************************************************************
000200*FQRUTERC  -  COSTED ROUTE RECORD LAYOUT
000300*FREIGHTQUICK DISPATCH SYSTEM
000400*
000500*ONE RECORD PER ASSIGNMENT ON ROUTES.DAT, ASCENDING FQR-ROUTE-ID
000600*SEQUENCE.  WRITTEN BY FQASSGN AT POSTING TIME, REWRITTEN BY
000700*FQROUTE WHEN THE LOAD PLANNING DESK RE-OPTIMIZES A ROUTE.
000800*
000900*--------|----------|-----|----------------------------------
001000* VERS   | DATE     | BY  | DESCRIPTION
001100*--------|----------|-----|----------------------------------
001200* A.00.00| 1991-07-19| rcs | ORIGINAL LAYOUT FOR DISPATCH RWRITE
001300*****************************************************************
001400 01  FQ-ROUTE-REC.
001500     05  FQR-ROUTE-ID             PIC 9(05).
001600     05  FQR-ASSIGN-ID            PIC 9(05).
001700     05  FQR-TOTAL-MILES          PIC 9(05)V9.
001800     05  FQR-ESTIMATED-HOURS      PIC 9(03)V9.
001900     05  FQR-FUEL-COST            PIC 9(06)V99.
002000     05  FQR-TOLL-COST            PIC 9(05)V99.
002100     05  FILLER                   PIC X(01).
