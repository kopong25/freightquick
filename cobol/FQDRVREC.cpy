000100*****************************************************************
000200*FQDRVREC  -  DRIVER MASTER RECORD LAYOUT
000300*FREIGHTQUICK DISPATCH SYSTEM  -  DISPATCH/ADMIN APPLICATIONS
000400*
000500*ONE RECORD PER DRIVER ON DRIVERS.DAT.  FILE IS KEPT IN ASCENDING
000600*FQD-DRIVER-ID SEQUENCE BY THE UPSTREAM DRIVER-MAINT JOB.
000700*
000800*--------|----------|-----|----------------------------------
000900* VERS   | DATE     | BY  | DESCRIPTION
001000*--------|----------|-----|----------------------------------
001100* A.00.00| 1989-04-11| rcs | ORIGINAL LAYOUT FOR DISPATCH RWRITE
001200* A.01.00| 1994-02-02| dks | ADDED FQD-ON-TIME-RATE, REQ DS-118
001300*****************************************************************
001400 01  FQ-DRIVER-REC.
001500     05  FQD-DRIVER-ID            PIC 9(05).
001600     05  FQD-USERNAME             PIC X(10).
001700     05  FQD-FULL-NAME            PIC X(25).
001800     05  FQD-STATUS               PIC X(10).
001900         88  FQD-AVAILABLE        VALUE 'available'.
002000         88  FQD-ON-LOAD          VALUE 'on_load'.
002100         88  FQD-OFF-DUTY         VALUE 'off_duty'.
002200     05  FQD-DRIVER-TYPE          PIC X(10).
002300         88  FQD-TYPE-OTR         VALUE 'OTR'.
002400         88  FQD-TYPE-SOLO        VALUE 'Solo'.
002500         88  FQD-TYPE-REGIONAL    VALUE 'Regional'.
002600     05  FQD-HOME-BASE            PIC X(20).
002700     05  FQD-CURR-LOCATION        PIC X(20).
002800     05  FQD-LOADS-COMPLETED      PIC 9(05).
002900     05  FQD-ON-TIME-RATE         PIC 9V9(04).
003000     05  FILLER                   PIC X(05).
