000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FQSORT01.
000300 AUTHOR.        T. J. MERRIMAN.
000400 INSTALLATION.  FREIGHTQUICK DISPATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  1991-07-22.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*FQSORT01  -  CANDIDATE DRIVER SORT UTILITY
001000*
001100*CALLED BY FQMATCH TO ORDER THE IN-MEMORY TABLE OF AVAILABLE
001200*DRIVERS BY ON-TIME RATE, DESCENDING, BEFORE THE TOP-5 MATCH
001300*CANDIDATES ARE SCORED.  STRAIGHT INSERTION SORT - THE TABLE IS
001400*NEVER LARGE ENOUGH TO JUSTIFY ANYTHING FANCIER.  TIES ARE LEFT
001500*IN THEIR ORIGINAL (DRIVER-ID ASCENDING) ORDER - DO NOT CHANGE
001600*THE SHIFT TEST BELOW TO ">" OR THE STABILITY BREAKS.
001700*
001800*CHANGE LOG
001900*----------|------|----------|-----------------------------------
002000* DATE     |  BY  | REQUEST  | DESCRIPTION
002100*----------|------|----------|-----------------------------------
002200* 1991-07-22| tjm  |  DS-041  | ORIGINAL ROUTINE - CALLABLE
002300*           |      |          | IN-MEMORY ARRAY SORT UTILITY.
002400* 1994-02-02| dks  |  DS-118  | CALLED FROM FQMATCH TO RANK
002500*           |      |          | CANDIDATES BY ON-TIME RATE.
002600* 1998-11-09| mwt  | Y2K-009  | Y2K REVIEW - NO DATE FIELDS
002700*           |      |          | HERE, NO CHANGE. SIGNED OFF.
002800* 2003-05-14| bcw  |  DS-276  | RAISED TABLE LIMIT TO 500 TO
002900*           |      |          | MATCH FLEET GROWTH.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*working storage for the insertion-sort cursors.  FQS-DEBUG-BYTES
004100*is the raw-byte view the systems programmer reads off an abend
004200*dump when the subscripts go bad.
004300 01  FQS-WORK-CTRS.
004400     05  FQS-MOVE-FROM            PIC S9(04) COMP.
004500     05  FQS-INSERT-TO            PIC S9(04) COMP.
004600 01  FQS-DEBUG-BYTES REDEFINES FQS-WORK-CTRS
004700                                  PIC X(04).
004800
004900*holding area for the entry being inserted - one group MOVE,
005000*same shape as one occurrence of FQS-CAND-ENTRY below.  The X(56)
005100*redefine lets 100-SORT-ONE-ENTRY lift the whole entry in one
005200*MOVE when every sub-field happens to be needed at once.
005300 01  FQS-HOLD-ENTRY.
005400     05  FQS-HOLD-DRIVER-ID       PIC 9(05).
005500     05  FQS-HOLD-USERNAME        PIC X(10).
005600     05  FQS-HOLD-FULL-NAME       PIC X(25).
005700     05  FQS-HOLD-DRIVER-TYPE     PIC X(10).
005800     05  FQS-HOLD-ON-TIME-RATE    PIC 9V9(04).
005900     05  FILLER                   PIC X(01).
006000 01  FQS-HOLD-ENTRY-X REDEFINES FQS-HOLD-ENTRY
006100                                  PIC X(56).
006200
006300*comparison work area - numeric redefine of the on-time rate used
006400*when a trace line has to show the raw compare value as an
006500*integer instead of a decimal fraction.
006600 01  FQS-COMPARE-AREA.
006700     05  FQS-COMPARE-RATE         PIC 9V9(04).
006800 01  FQS-COMPARE-AREA-N REDEFINES FQS-COMPARE-AREA.
006900     05  FQS-COMPARE-RATE-N       PIC 9(05).
007000
007100 LINKAGE SECTION.
007200 77  FQS-ARRAY-SIZE               PIC S9(08) COMP.
007300 01  FQS-CANDIDATE-TABLE.
007400     05  FQS-CAND-ENTRY OCCURS 0 TO 500 TIMES
007500                 DEPENDING ON FQS-ARRAY-SIZE
007600                 INDEXED BY FQS-CAND-IDX.
007700         10  FQS-CAND-DRIVER-ID       PIC 9(05).
007800         10  FQS-CAND-USERNAME        PIC X(10).
007900         10  FQS-CAND-FULL-NAME       PIC X(25).
008000         10  FQS-CAND-DRIVER-TYPE     PIC X(10).
008100         10  FQS-CAND-ON-TIME-RATE    PIC 9V9(04).
008200         10  FILLER                   PIC X(01).
008300
008400 PROCEDURE DIVISION USING FQS-ARRAY-SIZE, FQS-CANDIDATE-TABLE.
008500
008600 000-SORT-DRIVER.
008700     MOVE 2 TO FQS-MOVE-FROM.
008800     PERFORM 100-SORT-ONE-ENTRY THRU 100-EXIT
008900         UNTIL FQS-MOVE-FROM > FQS-ARRAY-SIZE.
009000     GOBACK.
009100
009200*100-SORT-ONE-ENTRY lifts the entry at FQS-MOVE-FROM out of the
009300*table, slides every lower-rated entry ahead of it up one slot,
009400*then drops it into the gap it opened up.  One group MOVE via
009500*the X(56) redefine, not five field MOVEs - cheaper on the 390.
009600 100-SORT-ONE-ENTRY.
009700     MOVE FQS-CAND-ENTRY(FQS-MOVE-FROM) TO FQS-HOLD-ENTRY-X.
009800     COMPUTE FQS-INSERT-TO = FQS-MOVE-FROM - 1.
009900     PERFORM 110-SHIFT-ONE-UP THRU 110-EXIT
010000         UNTIL (FQS-INSERT-TO <= 0)
010100            OR (FQS-CAND-ON-TIME-RATE(FQS-INSERT-TO) >=
010200                FQS-HOLD-ON-TIME-RATE).
010300     MOVE FQS-HOLD-ENTRY-X TO FQS-CAND-ENTRY(FQS-INSERT-TO + 1).
010400     ADD 1 TO FQS-MOVE-FROM.
010500 100-EXIT.
010600     EXIT.
010700
010800 110-SHIFT-ONE-UP.
010900     MOVE FQS-CAND-ENTRY(FQS-INSERT-TO)
011000                     TO FQS-CAND-ENTRY(FQS-INSERT-TO + 1).
011100     SUBTRACT 1 FROM FQS-INSERT-TO.
011200 110-EXIT.
011300     EXIT.
