000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FQMATCH.
000300 AUTHOR.        T. J. MERRIMAN.
000400 INSTALLATION.  FREIGHTQUICK DISPATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  1991-07-19.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*FQMATCH  -  LOAD/DRIVER MATCH ENGINE
001000*
001100*NIGHTLY DISPATCH BATCH STEP 1.  GIVEN ONE REQUESTED LOAD-ID ON
001200*THE PARM CARD, FINDS THE LOAD ON LOADS.DAT, BUILDS A TABLE OF
001300*ALL CURRENTLY AVAILABLE DRIVERS FROM DRIVERS.DAT, RANKS THEM BY
001400*ON-TIME RATE (CALLS FQSORT01), SCORES THE TOP 5 CANDIDATES AND
001500*ASSIGNS EACH A MATCH TYPE, RE-SORTS THE 5 BY SCORE, AND PRINTS
001600*THE MATCH RESULTS REPORT PICKED UP BY THE DISPATCH DESK.
001700*
001800*DOES NOT POST AN ASSIGNMENT - THAT IS FQASSGN, RUN SEPARATELY
001900*ONCE THE DISPATCHER PICKS A CANDIDATE OFF THIS REPORT.
002000*
002100*CHANGE LOG
002200*----------|------|----------|-----------------------------------
002300* DATE     |  BY  | REQUEST  | DESCRIPTION
002400*----------|------|----------|-----------------------------------
002500* 1991-07-19| tjm  |  DS-040  | ORIGINAL PROGRAM FOR THE DISPATCH
002600*           |      |          | DESK REWRITE PROJECT.
002700* 1993-03-02| dks  |  DS-097  | ADDED DRIVER-TYPE TO THE CANDIDATE
002800*           |      |          | TABLE AND THE PRINTED DETAIL LINE.
002900* 1994-02-02| dks  |  DS-118  | PULLED THE INSERTION SORT OUT TO
003000*           |      |          | ITS OWN MODULE, FQSORT01, SO IT
003100*           |      |          | COULD BE SHARED WITH OTHER JOBS.
003200* 1996-09-17| bcw  |  DS-201  | RAISED THE CANDIDATE TABLE LIMIT
003300*           |      |          | FROM 200 TO 500 DRIVERS.
003400* 1998-11-09| mwt  | Y2K-009  | Y2K REVIEW - RUN-DATE PARM IS
003500*           |      |          | ALREADY CCYY-MM-DD. NO CHANGE.
003600* 2001-06-04| jfk  |  DS-244  | MATCH SCORE FACTOR TABLE MOVED TO
003700*           |      |          | WORKING-STORAGE PER AUDIT DS-244,
003800*           |      |          | REPLACING THE OLD RANDOM DRAW.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON  STATUS IS FQM-TEST-RUN
004700            OFF STATUS IS FQM-PRODUCTION-RUN.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT LOAD-FILE ASSIGN TO LOADFILE
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-LOADFILE-STATUS.
005400
005500     SELECT DRIVER-FILE ASSIGN TO DRIVERFL
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-DRIVERFL-STATUS.
005800
005900     SELECT REPORT-FILE ASSIGN TO MATCHRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-REPORT-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  LOAD-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 148 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS FQ-LOAD-REC.
007200     COPY FQLOADRC.
007300
007400 FD  DRIVER-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 115 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS FQ-DRIVER-REC.
008000     COPY FQDRVREC.
008100
008200 FD  REPORT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS REPORT-RECORD.
008800 01  REPORT-RECORD                   PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100*loop cursors and work counters carried as standalone 77s, shop
009200*standard for anything that never needs a group-level redefine.
009300 77  WS-RANK-I                     PIC S9(04) COMP VALUE 0.
009400 77  WS-ZERO-BASED-RANK             PIC S9(04) COMP VALUE 0.
009500 77  WS-DIVIDE-QUOT                 PIC S9(04) COMP VALUE 0.
009600 77  WS-MOD-RESULT                  PIC S9(04) COMP VALUE 0.
009700 77  WS-RESORT-FROM                 PIC S9(04) COMP VALUE 0.
009800 77  WS-RESORT-TO                   PIC S9(04) COMP VALUE 0.
009900
010000*file status bytes and their end-of-file / found conditions.
010100 01  WS-FILE-STATUSES.
010200     05  WS-LOADFILE-STATUS       PIC X(02) VALUE SPACES.
010300         88  LOADFILE-OK          VALUE '00'.
010400         88  LOADFILE-AT-EOF      VALUE '10'.
010500     05  WS-DRIVERFL-STATUS       PIC X(02) VALUE SPACES.
010600         88  DRIVERFL-OK          VALUE '00'.
010700         88  DRIVERFL-AT-EOF      VALUE '10'.
010800     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
010900         88  REPORT-OK            VALUE '00'.
011000     05  FILLER                   PIC X(02).
011100
011200 01  WS-SWITCHES.
011300     05  WS-LOAD-EOF-SW           PIC X(01) VALUE 'N'.
011400         88  WS-LOAD-EOF          VALUE 'Y'.
011500     05  WS-DRIVER-EOF-SW         PIC X(01) VALUE 'N'.
011600         88  WS-DRIVER-EOF        VALUE 'Y'.
011700     05  WS-LOAD-FOUND-SW         PIC X(01) VALUE 'N'.
011800         88  WS-LOAD-FOUND        VALUE 'Y'.
011900     05  FILLER                   PIC X(01).
012000
012100*parameter card read by 000-MAIN-PROCESS - RUN-DATE and the
012200*load-id the dispatch desk wants candidates for.
012300 01  WS-RUN-PARMS.
012400     05  WS-PARM-RUN-DATE         PIC X(10).
012500     05  WS-PARM-LOAD-ID          PIC 9(05).
012600 01  WS-RUN-PARMS-DATE-VIEW REDEFINES WS-RUN-PARMS.
012700     05  WS-RD-CCYY               PIC X(04).
012800     05  FILLER                   PIC X(01).
012900     05  WS-RD-MM                 PIC X(02).
013000     05  FILLER                   PIC X(01).
013100     05  WS-RD-DD                 PIC X(02).
013200     05  FILLER                   PIC X(05).
013300
013400*counters and cursors - all binary, never display, per shop std.
013500 01  WS-WORK-CTRS.
013600     05  WS-AVAIL-COUNT           PIC S9(08) COMP VALUE 0.
013700     05  WS-TOP-N                 PIC S9(04) COMP VALUE 0.
013800 01  WS-DEBUG-BYTES REDEFINES WS-WORK-CTRS PIC X(06).
013900
014000*match-score working fields - COMP-3, the way this shop has
014100*always carried rate and money arithmetic on the dispatch jobs.
014200 01  WS-SCORE-WORK.
014300     05  WS-FACTOR                PIC 9V99    COMP-3 VALUE 0.
014400     05  WS-PERCENT-RATE          PIC 9V9(04) COMP-3 VALUE 0.
014500
014600*table of every AVAILABLE driver on DRIVERS.DAT as of this run,
014700*one entry per driver, filled by 200-COLLECT-AVAILABLE-DRIVERS
014800*and handed to FQSORT01 for ranking.  LAYOUT MUST STAY IN STEP
014900*WITH FQS-CAND-ENTRY IN FQSORT01 - SAME SHAPE, SAME ORDER.
015000 01  WS-AVAIL-DRIVER-TABLE.
015100     05  WS-AVAIL-ENTRY OCCURS 500 TIMES
015200                 INDEXED BY WS-AVAIL-IDX.
015300         10  WS-AVAIL-DRIVER-ID       PIC 9(05).
015400         10  WS-AVAIL-USERNAME        PIC X(10).
015500         10  WS-AVAIL-FULL-NAME       PIC X(25).
015600         10  WS-AVAIL-DRIVER-TYPE     PIC X(10).
015700         10  WS-AVAIL-ON-TIME-RATE    PIC 9V9(04).
015800         10  FILLER                   PIC X(01).
015900
016000*top-5 (or fewer) scored candidates, built by 300-SCORE-TOP-
016100*CANDIDATES from the first WS-TOP-N rows of the table above,
016200*then put back in match-score order by 350-RESORT-BY-SCORE.
016300 01  WS-TOP5-TABLE.
016400     05  WS-TOP5-ENTRY OCCURS 5 TIMES
016500                 INDEXED BY WS-TOP5-IDX.
016600         10  WS-TOP5-DRIVER-ID        PIC 9(05).
016700         10  WS-TOP5-USERNAME         PIC X(10).
016800         10  WS-TOP5-FULL-NAME        PIC X(25).
016900         10  WS-TOP5-DRIVER-TYPE      PIC X(10).
017000         10  WS-TOP5-ON-TIME-RATE     PIC 9V9(04).
017100         10  WS-TOP5-MATCH-SCORE      PIC 9V99.
017200         10  WS-TOP5-MATCH-TYPE       PIC X(14).
017300         10  FILLER                   PIC X(01).
017400 01  WS-TOP5-HOLD.
017500     05  WS-TOP5-HOLD-DRIVER-ID       PIC 9(05).
017600     05  WS-TOP5-HOLD-USERNAME        PIC X(10).
017700     05  WS-TOP5-HOLD-FULL-NAME       PIC X(25).
017800     05  WS-TOP5-HOLD-DRIVER-TYPE     PIC X(10).
017900     05  WS-TOP5-HOLD-ON-TIME-RATE    PIC 9V9(04).
018000     05  WS-TOP5-HOLD-MATCH-SCORE     PIC 9V99.
018100     05  WS-TOP5-HOLD-MATCH-TYPE      PIC X(14).
018200     05  FILLER                       PIC X(01).
018300 01  WS-TOP5-HOLD-X REDEFINES WS-TOP5-HOLD PIC X(72).
018400
018500*report layout - match results, built the way the shop has
018600*always built a 132-column print line, group by group.
018700 01  MR-HEADER1.
018800     05  FILLER  PIC X(30) VALUE 'FREIGHTQUICK MATCH RESULTS RUN'.
018900     05  FILLER  PIC X(102) VALUE SPACES.
019000 01  MR-HEADER2.
019100     05  FILLER       PIC X(13) VALUE ' LOAD NUMBER:'.
019200     05  MR-LOAD-NUMBER             PIC X(12).
019300     05  FILLER                     PIC X(03) VALUE SPACES.
019400     05  MR-ORIGIN                  PIC X(20).
019500     05  FILLER       PIC X(04) VALUE ' -> '.
019600     05  MR-DEST                    PIC X(20).
019700     05  FILLER                     PIC X(60) VALUE SPACES.
019800 01  MR-HEADER3.
019900     05  FILLER       PIC X(08) VALUE ' MILES: '.
020000     05  MR-MILES                   PIC ZZ,ZZ9.
020100     05  FILLER                     PIC X(05) VALUE SPACES.
020200     05  FILLER       PIC X(07) VALUE 'RATE: $'.
020300     05  MR-RATE                    PIC ZZZ,ZZ9.99.
020400     05  FILLER                     PIC X(96) VALUE SPACES.
020500 01  MR-DETAIL-HDR.
020600     05  FILLER  PIC X(06) VALUE 'RANK  '.
020700     05  FILLER  PIC X(12) VALUE 'USERNAME    '.
020800     05  FILLER  PIC X(27) VALUE 'FULL NAME                  '.
020900     05  FILLER  PIC X(12) VALUE 'DRIVER TYPE '.
021000     05  FILLER  PIC X(10) VALUE 'ON-TIME   '.
021100     05  FILLER  PIC X(08) VALUE 'SCORE   '.
021200     05  FILLER  PIC X(14) VALUE 'MATCH TYPE    '.
021300     05  FILLER  PIC X(43) VALUE SPACES.
021400 01  MR-DETAIL.
021500     05  MR-RANK                    PIC Z9.
021600     05  FILLER                     PIC X(04) VALUE SPACES.
021700     05  MR-USERNAME                PIC X(10).
021800     05  FILLER                     PIC X(02) VALUE SPACES.
021900     05  MR-FULL-NAME               PIC X(25).
022000     05  FILLER                     PIC X(02) VALUE SPACES.
022100     05  MR-DRIVER-TYPE             PIC X(10).
022200     05  FILLER                     PIC X(02) VALUE SPACES.
022300     05  MR-ON-TIME                 PIC ZZ9.9999.
022400     05  FILLER                     PIC X(02) VALUE SPACES.
022500     05  MR-MATCH-SCORE             PIC 9.99.
022600     05  FILLER                     PIC X(03) VALUE SPACES.
022700     05  MR-MATCH-TYPE              PIC X(14).
022800     05  FILLER                     PIC X(42) VALUE SPACES.
022900 01  MR-NO-CANDIDATES.
023000     05  FILLER  PIC X(38) VALUE
023100         '   NO AVAILABLE DRIVERS FOR THIS LOAD'.
023200     05  FILLER                     PIC X(94) VALUE SPACES.
023300
023400 PROCEDURE DIVISION.
023500
023600 000-MAIN-PROCESS.
023700     ACCEPT WS-RUN-PARMS.
023800     PERFORM 700-OPEN-FILES THRU 700-EXIT.
023900     PERFORM 100-READ-REQUESTED-LOAD THRU 100-EXIT.
024000     IF WS-LOAD-FOUND
024100         PERFORM 200-COLLECT-AVAILABLE-DRIVERS THRU 200-EXIT
024200         IF WS-AVAIL-COUNT > 0
024300             PERFORM 250-RANK-CANDIDATES THRU 250-EXIT
024400             PERFORM 300-SCORE-TOP-CANDIDATES THRU 300-EXIT
024500             PERFORM 350-RESORT-BY-SCORE THRU 350-EXIT
024600             PERFORM 400-PRINT-MATCH-RESULTS THRU 400-EXIT
024700         ELSE
024800             PERFORM 410-PRINT-NO-CANDIDATES THRU 410-EXIT
024900         END-IF
025000     ELSE
025100         DISPLAY 'FQMATCH: REQUESTED LOAD NOT FOUND - '
025200                 WS-PARM-LOAD-ID
025300     END-IF.
025400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
025500     GOBACK.
025600
025700*100-READ-REQUESTED-LOAD scans LOADS.DAT for the requested
025800*load-id.  LOADS.DAT is in ascending load-id order but the
025900*table is small enough that we do not bother exploiting that -
026000*a straight sequential scan is how the shop has always done it.
026100 100-READ-REQUESTED-LOAD.
026200     PERFORM 110-READ-LOAD-REC THRU 110-EXIT
026300         UNTIL WS-LOAD-EOF OR WS-LOAD-FOUND.
026400 100-EXIT.
026500     EXIT.
026600
026700 110-READ-LOAD-REC.
026800     READ LOAD-FILE
026900         AT END MOVE 'Y' TO WS-LOAD-EOF-SW.
027000     IF NOT WS-LOAD-EOF
027100         IF FQL-LOAD-ID = WS-PARM-LOAD-ID
027200             MOVE 'Y' TO WS-LOAD-FOUND-SW
027300         END-IF
027400     END-IF.
027500 110-EXIT.
027600     EXIT.
027700
027800 200-COLLECT-AVAILABLE-DRIVERS.
027900     PERFORM 210-READ-ONE-DRIVER THRU 210-EXIT
028000         UNTIL WS-DRIVER-EOF.
028100 200-EXIT.
028200     EXIT.
028300
028400*eligible means status = available, full stop - see BR-MATCH-01.
028500 210-READ-ONE-DRIVER.
028600     READ DRIVER-FILE
028700         AT END MOVE 'Y' TO WS-DRIVER-EOF-SW.
028800     IF NOT WS-DRIVER-EOF
028900         IF FQD-AVAILABLE AND WS-AVAIL-COUNT < 500
029000             ADD 1 TO WS-AVAIL-COUNT
029100             MOVE FQD-DRIVER-ID    TO
029200                  WS-AVAIL-DRIVER-ID(WS-AVAIL-COUNT)
029300             MOVE FQD-USERNAME     TO
029400                  WS-AVAIL-USERNAME(WS-AVAIL-COUNT)
029500             MOVE FQD-FULL-NAME    TO
029600                  WS-AVAIL-FULL-NAME(WS-AVAIL-COUNT)
029700             MOVE FQD-DRIVER-TYPE  TO
029800                  WS-AVAIL-DRIVER-TYPE(WS-AVAIL-COUNT)
029900             MOVE FQD-ON-TIME-RATE TO
030000                  WS-AVAIL-ON-TIME-RATE(WS-AVAIL-COUNT)
030100         END-IF
030200     END-IF.
030300 210-EXIT.
030400     EXIT.
030500
030600*250-RANK-CANDIDATES hands the whole table to FQSORT01, which
030700*sorts it in place, descending by on-time rate, ties staying in
030800*driver-id order.
030900 250-RANK-CANDIDATES.
031000     CALL 'FQSORT01' USING WS-AVAIL-COUNT, WS-AVAIL-DRIVER-TABLE.
031100 250-EXIT.
031200     EXIT.
031300
031400*300-SCORE-TOP-CANDIDATES takes the first WS-TOP-N rows (at
031500*most 5) of the now-ranked table and works out each ones match
031600*score and match type per BR-MATCH-02/03 - see 310 below.
031700 300-SCORE-TOP-CANDIDATES.
031800     IF WS-AVAIL-COUNT > 5
031900         MOVE 5 TO WS-TOP-N
032000     ELSE
032100         MOVE WS-AVAIL-COUNT TO WS-TOP-N
032200     END-IF.
032300     MOVE 1 TO WS-RANK-I.
032400     PERFORM 310-SCORE-ONE-CANDIDATE THRU 310-EXIT
032500         UNTIL WS-RANK-I > WS-TOP-N.
032600 300-EXIT.
032700     EXIT.
032800
032900*factor = 1.00 - (0.03 * zero-based-rank), i.e. 1.00, .97, .94,
033000*.91, .88 for ranks 1-5 - the deterministic stand-in for the old
033100*random 0.88-1.00 draw.  match type cycles SOURCE LOAD, 4 LOAD
033200*TOUR, 1HR TO SOURCE, SOURCE TOUR by zero-based-rank MOD 4.
033300 310-SCORE-ONE-CANDIDATE.
033400     COMPUTE WS-ZERO-BASED-RANK = WS-RANK-I - 1.
033500     COMPUTE WS-FACTOR ROUNDED =
033600             1.00 - (0.03 * WS-ZERO-BASED-RANK).
033700     COMPUTE WS-TOP5-MATCH-SCORE(WS-RANK-I) ROUNDED =
033800             WS-AVAIL-ON-TIME-RATE(WS-RANK-I) * WS-FACTOR.
033900     MOVE WS-AVAIL-DRIVER-ID(WS-RANK-I)    TO
034000          WS-TOP5-DRIVER-ID(WS-RANK-I).
034100     MOVE WS-AVAIL-USERNAME(WS-RANK-I)     TO
034200          WS-TOP5-USERNAME(WS-RANK-I).
034300     MOVE WS-AVAIL-FULL-NAME(WS-RANK-I)    TO
034400          WS-TOP5-FULL-NAME(WS-RANK-I).
034500     MOVE WS-AVAIL-DRIVER-TYPE(WS-RANK-I)  TO
034600          WS-TOP5-DRIVER-TYPE(WS-RANK-I).
034700     MOVE WS-AVAIL-ON-TIME-RATE(WS-RANK-I) TO
034800          WS-TOP5-ON-TIME-RATE(WS-RANK-I).
034900     DIVIDE WS-ZERO-BASED-RANK BY 4 GIVING WS-DIVIDE-QUOT
035000             REMAINDER WS-MOD-RESULT.
035100     EVALUATE WS-MOD-RESULT
035200         WHEN 0 MOVE 'SOURCE LOAD   ' TO
035300                     WS-TOP5-MATCH-TYPE(WS-RANK-I)
035400         WHEN 1 MOVE '4 LOAD TOUR   ' TO
035500                     WS-TOP5-MATCH-TYPE(WS-RANK-I)
035600         WHEN 2 MOVE '1HR TO SOURCE ' TO
035700                     WS-TOP5-MATCH-TYPE(WS-RANK-I)
035800         WHEN 3 MOVE 'SOURCE TOUR   ' TO
035900                     WS-TOP5-MATCH-TYPE(WS-RANK-I)
036000     END-EVALUATE.
036100     ADD 1 TO WS-RANK-I.
036200 310-EXIT.
036300     EXIT.
036400
036500*350-RESORT-BY-SCORE puts the (at most 5) scored candidates
036600*back into match-score descending order for the printed report -
036700*same insertion-sort shape as FQSORT01, small enough to keep
036800*in-line rather than another CALL.
036900 350-RESORT-BY-SCORE.
037000     MOVE 2 TO WS-RESORT-FROM.
037100     PERFORM 360-RESORT-ONE-ENTRY THRU 360-EXIT
037200         UNTIL WS-RESORT-FROM > WS-TOP-N.
037300 350-EXIT.
037400     EXIT.
037500
037600 360-RESORT-ONE-ENTRY.
037700     MOVE WS-TOP5-ENTRY(WS-RESORT-FROM) TO WS-TOP5-HOLD-X.
037800     COMPUTE WS-RESORT-TO = WS-RESORT-FROM - 1.
037900     PERFORM 370-SHIFT-ONE-UP THRU 370-EXIT
038000         UNTIL (WS-RESORT-TO <= 0)
038100            OR (WS-TOP5-MATCH-SCORE(WS-RESORT-TO) >=
038200                WS-TOP5-HOLD-MATCH-SCORE).
038300     MOVE WS-TOP5-HOLD-X TO WS-TOP5-ENTRY(WS-RESORT-TO + 1).
038400     ADD 1 TO WS-RESORT-FROM.
038500 360-EXIT.
038600     EXIT.
038700
038800 370-SHIFT-ONE-UP.
038900     MOVE WS-TOP5-ENTRY(WS-RESORT-TO) TO
039000          WS-TOP5-ENTRY(WS-RESORT-TO + 1).
039100     SUBTRACT 1 FROM WS-RESORT-TO.
039200 370-EXIT.
039300     EXIT.
039400
039500 400-PRINT-MATCH-RESULTS.
039600     MOVE FQL-LOAD-NUMBER TO MR-LOAD-NUMBER.
039700     MOVE FQL-ORIGIN      TO MR-ORIGIN.
039800     MOVE FQL-DESTINATION TO MR-DEST.
039900     MOVE FQL-MILES       TO MR-MILES.
040000     MOVE FQL-RATE        TO MR-RATE.
040100     WRITE REPORT-RECORD FROM MR-HEADER1 AFTER PAGE.
040200     WRITE REPORT-RECORD FROM MR-HEADER2 AFTER 1.
040300     WRITE REPORT-RECORD FROM MR-HEADER3 AFTER 1.
040400     WRITE REPORT-RECORD FROM MR-DETAIL-HDR AFTER 2.
040500     MOVE 1 TO WS-RANK-I.
040600     PERFORM 420-PRINT-ONE-DETAIL THRU 420-EXIT
040700         UNTIL WS-RANK-I > WS-TOP-N.
040800 400-EXIT.
040900     EXIT.
041000
041100 410-PRINT-NO-CANDIDATES.
041200     MOVE FQL-LOAD-NUMBER TO MR-LOAD-NUMBER.
041300     MOVE FQL-ORIGIN      TO MR-ORIGIN.
041400     MOVE FQL-DESTINATION TO MR-DEST.
041500     MOVE FQL-MILES       TO MR-MILES.
041600     MOVE FQL-RATE        TO MR-RATE.
041700     WRITE REPORT-RECORD FROM MR-HEADER1 AFTER PAGE.
041800     WRITE REPORT-RECORD FROM MR-HEADER2 AFTER 1.
041900     WRITE REPORT-RECORD FROM MR-HEADER3 AFTER 1.
042000     WRITE REPORT-RECORD FROM MR-NO-CANDIDATES AFTER 2.
042100 410-EXIT.
042200     EXIT.
042300
042400 420-PRINT-ONE-DETAIL.
042500     MOVE WS-RANK-I TO MR-RANK.
042600     MOVE WS-TOP5-USERNAME(WS-RANK-I)     TO MR-USERNAME.
042700     MOVE WS-TOP5-FULL-NAME(WS-RANK-I)    TO MR-FULL-NAME.
042800     MOVE WS-TOP5-DRIVER-TYPE(WS-RANK-I)  TO MR-DRIVER-TYPE.
042900     MOVE WS-TOP5-ON-TIME-RATE(WS-RANK-I) TO MR-ON-TIME.
043000     MOVE WS-TOP5-MATCH-SCORE(WS-RANK-I)  TO MR-MATCH-SCORE.
043100     MOVE WS-TOP5-MATCH-TYPE(WS-RANK-I)   TO MR-MATCH-TYPE.
043200     WRITE REPORT-RECORD FROM MR-DETAIL AFTER 1.
043300     ADD 1 TO WS-RANK-I.
043400 420-EXIT.
043500     EXIT.
043600
043700 700-OPEN-FILES.
043800     OPEN INPUT  LOAD-FILE
043900                 DRIVER-FILE
044000          OUTPUT REPORT-FILE.
044100     IF NOT LOADFILE-OK
044200         DISPLAY 'FQMATCH: ERROR OPENING LOADS.DAT - '
044300                 WS-LOADFILE-STATUS
044400         MOVE 'Y' TO WS-LOAD-EOF-SW
044500         MOVE 16 TO RETURN-CODE
044600     END-IF.
044700     IF NOT DRIVERFL-OK
044800         DISPLAY 'FQMATCH: ERROR OPENING DRIVERS.DAT - '
044900                 WS-DRIVERFL-STATUS
045000         MOVE 'Y' TO WS-DRIVER-EOF-SW
045100         MOVE 16 TO RETURN-CODE
045200     END-IF.
045300 700-EXIT.
045400     EXIT.
045500
045600 790-CLOSE-FILES.
045700     CLOSE LOAD-FILE DRIVER-FILE REPORT-FILE.
045800 790-EXIT.
045900     EXIT.
