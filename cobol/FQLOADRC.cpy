000100*****************************************************************
000200*FQLOADRC  -  LOAD (FREIGHT BOOKING) RECORD LAYOUT
000300*FREIGHTQUICK DISPATCH SYSTEM
000400*
000500*ONE RECORD PER LOAD ON LOADS.DAT, ASCENDING FQL-LOAD-ID SEQUENCE.
000600*
000700*--------|----------|-----|----------------------------------
000800* VERS   | DATE     | BY  | DESCRIPTION
000900*--------|----------|-----|----------------------------------
001000* A.00.00| 1989-04-11| rcs | ORIGINAL LAYOUT
001100* A.01.00| 1996-10-30| bcw | ADDED FQL-COMMODITY, REQ DS-204
001200*****************************************************************
001300 01  FQ-LOAD-REC.
001400     05  FQL-LOAD-ID              PIC 9(05).
001500     05  FQL-LOAD-NUMBER          PIC X(12).
001600     05  FQL-ORIGIN               PIC X(20).
001700     05  FQL-DESTINATION          PIC X(20).
001800     05  FQL-PICKUP-DATE          PIC X(10).
001900     05  FQL-DELIVERY-DATE        PIC X(10).
002000     05  FQL-WEIGHT               PIC 9(06).
002100     05  FQL-MILES                PIC 9(05).
002200     05  FQL-RATE                 PIC 9(06)V99.
002300     05  FQL-STATUS               PIC X(10).
002400         88  FQL-AVAILABLE        VALUE 'available'.
002500         88  FQL-ASSIGNED         VALUE 'assigned'.
002600         88  FQL-IN-TRANSIT       VALUE 'in_transit'.
002700         88  FQL-DELIVERED        VALUE 'delivered'.
002800     05  FQL-LOAD-TYPE            PIC X(10).
002900     05  FQL-COMMODITY            PIC X(20).
003000     05  FQL-ASSIGNED-DRIVER-ID   PIC 9(05).
003100     05  FILLER                   PIC X(07).
