000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FQCOMPLY.
000300 AUTHOR.        J. F. KOWALSKI.
000400 INSTALLATION.  FREIGHTQUICK DISPATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  1993-01-08.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*FQCOMPLY  -  DOT COMPLIANCE EVALUATOR
001000*
001100*NIGHTLY DISPATCH BATCH STEP - SAFETY PORTION.  READS COMPLY.DAT
001200*SEQUENTIALLY AGAINST THE RUN DATE ON THE PARM CARD, MATCHES EACH
001300*RECORD TO ITS DRIVER ON DRIVERS.DAT, AND CLASSIFIES THE CDL,
001400*MEDICAL CARD, ANNUAL INSPECTION, AND LAST DRUG TEST DATES AS
001500*MISSING, EXPIRED, EXPIRING-SOON, OR OK.  PRINTS ONE DETAIL LINE
001600*PER DRIVER PLUS A FLEET-LEVEL FOOTER FOR THE SAFETY DEPT.
001700*
001800*BOTH FILES MUST BE IN ASCENDING DRIVER-ID SEQUENCE - THIS IS A
001900*MATCHED SEQUENTIAL READ, NOT A TABLE LOOKUP.
002000*
002100*CHANGE LOG
002200*----------|------|----------|-----------------------------------
002300* DATE     |  BY  | REQUEST  | DESCRIPTION
002400*----------|------|----------|-----------------------------------
002500* 1993-01-08| jfk  |  DS-081  | ORIGINAL PROGRAM - DOT SAFETY
002600*           |      |          | PROJECT, FIRST COMPLIANCE RUN.
002700* 1994-02-02| dks  |  DS-119  | CHANGED 60-DAY EXPIRING WINDOW
002800*           |      |          | TO 30 DAYS PER SAFETY DEPT.
002900* 1996-06-17| rcs  |  DS-158  | CDL/MEDICAL EXPIRED NOW TAKES
003000*           |      |          | PRECEDENCE OVER EXPIRING-SOON SO
003100*           |      |          | A DRIVER IS NEVER COUNTED TWICE.
003200* 1998-11-09| mwt  | Y2K-009  | REWORKED THE DAY-NUMBER ROUTINE
003300*           |      |          | TO CARRY A FULL 4-DIGIT CCYY -
003400*           |      |          | OLD 2-DIGIT YY WINDOWING LOGIC
003500*           |      |          | REMOVED. SIGNED OFF.
003600* 2001-09-25| jfk  |  DS-249  | ADDED INSPECTION AND DRUG-TEST
003700*           |      |          | COLUMNS TO THE DETAIL LINE.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON  STATUS IS FQC-TEST-RUN
004600            OFF STATUS IS FQC-PRODUCTION-RUN.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT COMPLY-FILE ASSIGN TO COMPLYFL
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-COMPLYFL-STATUS.
005300
005400     SELECT DRIVER-FILE ASSIGN TO DRIVERFL
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-DRIVERFL-STATUS.
005700
005800     SELECT REPORT-FILE ASSIGN TO COMPLYRPT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-REPORT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  COMPLY-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 85 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS FQ-COMPLY-REC.
007100     COPY FQCOMPRC.
007200
007300 FD  DRIVER-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 115 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS FQ-DRIVER-REC.
007900     COPY FQDRVREC.
008000
008100 FD  REPORT-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 132 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS REPORT-RECORD.
008700 01  REPORT-RECORD                   PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000*file status bytes and their end-of-file / found conditions.
009100 01  WS-FILE-STATUSES.
009200     05  WS-COMPLYFL-STATUS       PIC X(02) VALUE SPACES.
009300         88  COMPLYFL-OK          VALUE '00'.
009400     05  WS-DRIVERFL-STATUS       PIC X(02) VALUE SPACES.
009500         88  DRIVERFL-OK          VALUE '00'.
009600     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
009700         88  REPORT-OK            VALUE '00'.
009800     05  FILLER                   PIC X(02).
009900
010000*end-of-file / found switches - standalone 77s, the way this
010100*shop has always carried a one-byte EOF flag, not a group item.
010200 77  WS-COMPLYFL-EOF-SW           PIC X(01) VALUE 'N'.
010300     88  WS-COMPLYFL-EOF          VALUE 'Y'.
010400 77  WS-DRIVERFL-EOF-SW           PIC X(01) VALUE 'N'.
010500     88  WS-DRIVERFL-EOF          VALUE 'Y'.
010600 77  WS-DRIVER-MATCHED-SW         PIC X(01) VALUE 'N'.
010700     88  WS-DRIVER-MATCHED        VALUE 'Y'.
010800
010900*parameter card - one run date carries the whole fleet.
011000 01  WS-RUN-PARMS.
011100     05  WS-PARM-RUN-DATE         PIC X(10).
011200
011300*general date-math work area - WS-CALC-DATE holds whichever of
011400*the four document dates is being classified at the moment;
011500*WS-CALC-DATE-PARTS breaks it into CCYY/MM/DD for 220-CALC-
011600*ABS-DAY.
011700 01  WS-DATE-WORK.
011800     05  WS-CALC-DATE             PIC X(10).
011900     05  WS-RUN-ABS-DAY           PIC S9(08) COMP.
012000     05  WS-CALC-ABS-DAY          PIC S9(08) COMP.
012100     05  WS-DAYS-LEFT             PIC S9(08) COMP.
012200     05  WS-CALC-DATE-VALID-SW    PIC X(01) VALUE "Y".
012300         88  WS-CALC-DATE-VALID   VALUE "Y".
012400 01  WS-CALC-DATE-PARTS REDEFINES WS-DATE-WORK.
012500     05  WS-CALC-CCYY             PIC 9(04).
012600     05  FILLER                   PIC X(01).
012700     05  WS-CALC-MM               PIC 9(02).
012800     05  FILLER                   PIC X(01).
012900     05  WS-CALC-DD               PIC 9(02).
013000     05  FILLER                   PIC X(13).
013100
013200*day-number work fields and the leap-year test switch.  all
013300*COMP, the way this shop has always carried subscripts and
013400*day-count arithmetic.
013500 01  WS-DAYCALC-WORK.
013600     05  WS-DC-YEAR-DAYS          PIC S9(08) COMP.
013700     05  WS-DC-QUOT               PIC S9(08) COMP.
013800     05  WS-DC-REM                PIC S9(08) COMP.
013900     05  WS-DC-LEAP-SW            PIC X(01) VALUE "N".
014000         88  WS-DC-LEAP-YEAR      VALUE "Y".
014100     05  WS-DC-MM-NUM             PIC S9(04) COMP.
014200     05  WS-DC-PRIOR-CCYY         PIC S9(04) COMP.
014300     05  FILLER                   PIC X(01).
014400
014500*cumulative days before each month, non-leap year.  loaded as a
014600*REDEFINES of a literal FILLER list - no PROCEDURE DIVISION MOVEs
014700*needed to build the table.
014800 01  WS-CUM-DAYS-LIST.
014900     05  FILLER                   PIC 9(03) VALUE 000.
015000     05  FILLER                   PIC 9(03) VALUE 031.
015100     05  FILLER                   PIC 9(03) VALUE 059.
015200     05  FILLER                   PIC 9(03) VALUE 090.
015300     05  FILLER                   PIC 9(03) VALUE 120.
015400     05  FILLER                   PIC 9(03) VALUE 151.
015500     05  FILLER                   PIC 9(03) VALUE 181.
015600     05  FILLER                   PIC 9(03) VALUE 212.
015700     05  FILLER                   PIC 9(03) VALUE 243.
015800     05  FILLER                   PIC 9(03) VALUE 273.
015900     05  FILLER                   PIC 9(03) VALUE 304.
016000     05  FILLER                   PIC 9(03) VALUE 334.
016100 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIST.
016200     05  WS-CUM-DAYS              PIC 9(03) OCCURS 12 TIMES
016300                                  INDEXED BY WS-CUM-IDX.
016400
016500*one status byte per document, plus the 88s 400/500 test.
016600 01  WS-DOC-STATUSES.
016700     05  WS-CDL-STATUS            PIC X(13).
016800     05  WS-MEDICAL-STATUS        PIC X(13).
016900     05  WS-INSPECT-STATUS        PIC X(13).
017000     05  WS-DRUGTEST-STATUS       PIC X(13).
017100 01  WS-DOC-STATUSES-X REDEFINES WS-DOC-STATUSES PIC X(52).
017200
017300 77  WS-DRIVER-EXPIRED-SW         PIC X(01) VALUE 'N'.
017400     88  WS-DRIVER-EXPIRED        VALUE 'Y'.
017500 77  WS-DRIVER-EXPIRING-SW        PIC X(01) VALUE 'N'.
017600     88  WS-DRIVER-EXPIRING       VALUE 'Y'.
017700
017800*fleet accumulators - COMP, rolled up across the whole run.
017900 01  WS-FLEET-TOTALS.
018000     05  WS-TOTAL-RECORDS         PIC S9(06) COMP VALUE 0.
018100     05  WS-EXPIRED-COUNT         PIC S9(06) COMP VALUE 0.
018200     05  WS-EXPIRING-COUNT        PIC S9(06) COMP VALUE 0.
018300     05  WS-COMPLIANT-COUNT       PIC S9(06) COMP VALUE 0.
018400
018500*report layout - COMPLIANCE REPORT, 132 columns.
018600 01  CR-HEADER1.
018700     05  FILLER   PIC X(28) VALUE 'FQ DISPATCH - DOT COMPLY'.
018800     05  FILLER                PIC X(104) VALUE SPACES.
018900 01  CR-HEADER2.
019000     05  FILLER   PIC X(10) VALUE 'USERNAME  '.
019100     05  FILLER   PIC X(26) VALUE 'FULL NAME'.
019200     05  FILLER   PIC X(11) VALUE 'DRIVER TYPE'.
019300     05  FILLER   PIC X(14) VALUE ' CDL STATUS   '.
019400     05  FILLER   PIC X(14) VALUE ' MEDICAL STAT '.
019500     05  FILLER   PIC X(14) VALUE ' INSPECT STAT '.
019600     05  FILLER   PIC X(14) VALUE ' DRUGTST STAT '.
019700     05  FILLER                PIC X(29) VALUE SPACES.
019800 01  CR-DETAIL.
019900     05  CR-USERNAME              PIC X(10).
020000     05  FILLER                   PIC X(01) VALUE SPACE.
020100     05  CR-FULL-NAME             PIC X(25).
020200     05  FILLER                   PIC X(01) VALUE SPACE.
020300     05  CR-DRIVER-TYPE           PIC X(10).
020400     05  FILLER                   PIC X(01) VALUE SPACE.
020500     05  CR-CDL-STATUS            PIC X(13).
020600     05  FILLER                   PIC X(01) VALUE SPACE.
020700     05  CR-MEDICAL-STATUS        PIC X(13).
020800     05  FILLER                   PIC X(01) VALUE SPACE.
020900     05  CR-INSPECT-STATUS        PIC X(13).
021000     05  FILLER                   PIC X(01) VALUE SPACE.
021100     05  CR-DRUGTEST-STATUS       PIC X(13).
021200     05  FILLER                   PIC X(29) VALUE SPACES.
021300 01  CR-FOOTER-HDR.
021400     05  FILLER   PIC X(24) VALUE '-- FLEET SUMMARY --'.
021500     05  FILLER                PIC X(108) VALUE SPACES.
021600 01  CR-FOOTER-DETAIL.
021700     05  FILLER   PIC X(16) VALUE 'TOTAL RECORDS: '.
021800     05  CR-TOTAL-RECORDS         PIC ZZZZZ9.
021900     05  FILLER   PIC X(10) VALUE '  EXPIRED:'.
022000     05  CR-EXPIRED-COUNT         PIC ZZZZZ9.
022100     05  FILLER   PIC X(10) VALUE '  EXPSOON:'.
022200     05  CR-EXPIRING-COUNT        PIC ZZZZZ9.
022300     05  FILLER   PIC X(12) VALUE '  COMPLIANT:'.
022400     05  CR-COMPLIANT-COUNT       PIC ZZZZZ9.
022500     05  FILLER                   PIC X(60) VALUE SPACES.
022600
022700 PROCEDURE DIVISION.
022800
022900 000-MAIN-PROCESS.
023000     ACCEPT WS-RUN-PARMS.
023100     PERFORM 000-SETUP-RTN THRU 000-EXIT.
023200     PERFORM 110-READ-ONE-COMPLY-REC THRU 110-EXIT.
023300     PERFORM 100-GET-DRIVER-DATA THRU 100-EXIT
023400         UNTIL WS-COMPLYFL-EOF.
023500     PERFORM 500-PRINT-COMPLIANCE-FOOTER THRU 500-EXIT.
023600     CLOSE COMPLY-FILE DRIVER-FILE REPORT-FILE.
023700     GOBACK.
023800
023900*000-SETUP-RTN opens the files, writes the column headings, and
024000*establishes the run date as a day number so every document date
024100*only has to be converted once per record, not once per compare.
024200 000-SETUP-RTN.
024300     OPEN INPUT COMPLY-FILE.
024400     OPEN INPUT DRIVER-FILE.
024500     OPEN OUTPUT REPORT-FILE.
024600     WRITE REPORT-RECORD FROM CR-HEADER1 AFTER PAGE.
024700     WRITE REPORT-RECORD FROM CR-HEADER2 AFTER 2.
024800     MOVE WS-PARM-RUN-DATE TO WS-CALC-DATE.
024900     PERFORM 220-CALC-ABS-DAY THRU 220-EXIT.
025000     MOVE WS-CALC-ABS-DAY TO WS-RUN-ABS-DAY.
025100 000-EXIT.
025200     EXIT.
025300
025400*100-GET-DRIVER-DATA matches the compliance record in hand to
025500*its driver, classifies all four documents, rolls up the fleet
025600*totals, prints the detail line, then reads the next COMPLY.DAT
025700*record for the next pass through the loop.
025800*100-GET-DRIVER-DATA skips straight to the next COMPLY.DAT read
025900*when no driver matched - the same GO TO exit-branch this shop
026000*has always used instead of wrapping the rest of the paragraph
026100*in another IF level.
026200 100-GET-DRIVER-DATA.
026300     MOVE 'N' TO WS-DRIVER-MATCHED-SW.
026400     PERFORM 120-FIND-MATCHING-DRIVER THRU 120-EXIT.
026500     IF NOT WS-DRIVER-MATCHED
026600         PERFORM 110-READ-ONE-COMPLY-REC THRU 110-EXIT
026700         GO TO 100-EXIT
026800     END-IF.
026900     ADD 1 TO WS-TOTAL-RECORDS.
027000     PERFORM 200-CLASSIFY-DOCUMENT THRU 200-EXIT.
027100     PERFORM 300-ACCUMULATE-COMPLIANCE-TOTALS THRU 300-EXIT.
027200     PERFORM 400-PRINT-COMPLIANCE-DETAIL THRU 400-EXIT.
027300     PERFORM 110-READ-ONE-COMPLY-REC THRU 110-EXIT.
027400 100-EXIT.
027500     EXIT.
027600
027700 110-READ-ONE-COMPLY-REC.
027800     IF NOT WS-COMPLYFL-EOF
027900         READ COMPLY-FILE
028000             AT END MOVE 'Y' TO WS-COMPLYFL-EOF-SW
028100     END-IF.
028200 110-EXIT.
028300     EXIT.
028400
028500*120-FIND-MATCHING-DRIVER advances DRIVERS.DAT, itself in
028600*ascending FQD-DRIVER-ID sequence, up to the compliance record
028700*key.  A driver with no COMPLY.DAT record is simply skipped -
028800*a COMPLY.DAT record with no driver behind it is dropped with
028900*WS-DRIVER-MATCHED left off.
029000 120-FIND-MATCHING-DRIVER.
029100     PERFORM 130-READ-ONE-DRIVER-REC THRU 130-EXIT
029200         UNTIL WS-DRIVERFL-EOF
029300            OR (FQD-DRIVER-ID >= FQC-DRIVER-ID).
029400     IF (NOT WS-DRIVERFL-EOF) AND (FQD-DRIVER-ID = FQC-DRIVER-ID)
029500         MOVE 'Y' TO WS-DRIVER-MATCHED-SW
029600     END-IF.
029700 120-EXIT.
029800     EXIT.
029900
030000 130-READ-ONE-DRIVER-REC.
030100     IF (NOT WS-DRIVERFL-EOF) AND (FQD-DRIVER-ID < FQC-DRIVER-ID)
030200         READ DRIVER-FILE
030300             AT END MOVE 'Y' TO WS-DRIVERFL-EOF-SW
030400     END-IF.
030500 130-EXIT.
030600     EXIT.
030700
030800*200-CLASSIFY-DOCUMENT runs the four document dates through
030900*210-CLASSIFY-ONE-DATE one at a time - the MVR date is on the
031000*record but is not part of the fleet classification.
031100 200-CLASSIFY-DOCUMENT.
031200     MOVE FQC-CDL-EXPIRY TO WS-CALC-DATE.
031300     PERFORM 210-CLASSIFY-ONE-DATE THRU 210-EXIT.
031400     MOVE WS-CALC-DATE TO WS-CDL-STATUS.
031500
031600     MOVE FQC-MEDICAL-EXPIRY TO WS-CALC-DATE.
031700     PERFORM 210-CLASSIFY-ONE-DATE THRU 210-EXIT.
031800     MOVE WS-CALC-DATE TO WS-MEDICAL-STATUS.
031900
032000     MOVE FQC-INSPECTION-EXPIRY TO WS-CALC-DATE.
032100     PERFORM 210-CLASSIFY-ONE-DATE THRU 210-EXIT.
032200     MOVE WS-CALC-DATE TO WS-INSPECT-STATUS.
032300
032400     MOVE FQC-DRUG-TEST-DATE TO WS-CALC-DATE.
032500     PERFORM 210-CLASSIFY-ONE-DATE THRU 210-EXIT.
032600     MOVE WS-CALC-DATE TO WS-DRUGTEST-STATUS.
032700 200-EXIT.
032800     EXIT.
032900
033000*210-CLASSIFY-ONE-DATE takes the date sitting in WS-CALC-DATE,
033100*validates and converts it, then leaves the classification word
033200*back in WS-CALC-DATE (the field is reused as the result - this
033300*program never needs the raw date text again once classified).
033400*210-CLASSIFY-ONE-DATE branches straight to the exit as soon as
033500*the classification word is set - the GO TO this shop has always
033600*used instead of carrying the result down through an ELSE chain.
033700 210-CLASSIFY-ONE-DATE.
033800     MOVE 'Y' TO WS-CALC-DATE-VALID-SW.
033900     IF WS-CALC-DATE = SPACES
034000         MOVE 'N' TO WS-CALC-DATE-VALID-SW
034100     END-IF.
034200     IF WS-CALC-DATE-VALID
034300         IF (WS-CALC-CCYY NOT NUMERIC) OR (WS-CALC-MM NOT NUMERIC)
034400                 OR (WS-CALC-DD NOT NUMERIC)
034500             MOVE 'N' TO WS-CALC-DATE-VALID-SW
034600         END-IF
034700     END-IF.
034800     IF NOT WS-CALC-DATE-VALID
034900         MOVE 'MISSING      ' TO WS-CALC-DATE
035000         GO TO 210-EXIT
035100     END-IF.
035200     PERFORM 220-CALC-ABS-DAY THRU 220-EXIT.
035300     COMPUTE WS-DAYS-LEFT = WS-CALC-ABS-DAY - WS-RUN-ABS-DAY.
035400     IF WS-DAYS-LEFT < 0
035500         MOVE 'EXPIRED      ' TO WS-CALC-DATE
035600         GO TO 210-EXIT
035700     END-IF.
035800     IF WS-DAYS-LEFT <= 30
035900         MOVE 'EXPIRING-SOON' TO WS-CALC-DATE
036000     ELSE
036100         MOVE 'OK           ' TO WS-CALC-DATE
036200     END-IF.
036300 210-EXIT.
036400     EXIT.
036500
036600*220-CALC-ABS-DAY turns the CCYY/MM/DD sitting in WS-CALC-DATE-
036700*PARTS into one absolute day number - full years of days, plus
036800*whole leap days contributed by PRIOR complete years, plus the
036900*cumulative days for the months already complete this year, plus
037000*the day of month, plus one more day if this year is a leap year
037100*and the month is past February.  THE LEAP-DAY DIVIDES BELOW MUST
037200*RUN AGAINST WS-CALC-CCYY MINUS 1, NOT WS-CALC-CCYY ITSELF - A
037300*YEAR DOES NOT EARN ITS OWN FEB 29 CREDIT UNTIL THAT DAY HAS
037400*ACTUALLY PASSED (SEE THE MM > 2 TEST BELOW FOR THAT).  ON SIZE
037500*ERROR PARAGRAPHS NOT NEEDED - CALLERS ALWAYS VALIDATE NUMERIC
037600*FIRST.
037700 220-CALC-ABS-DAY.
037800     PERFORM 230-TEST-LEAP-YEAR THRU 230-EXIT.
037900     COMPUTE WS-DC-PRIOR-CCYY = WS-CALC-CCYY - 1.
038000     COMPUTE WS-DC-YEAR-DAYS = WS-DC-PRIOR-CCYY * 365.
038100     DIVIDE WS-DC-PRIOR-CCYY BY 4 GIVING WS-DC-QUOT
038200                               REMAINDER WS-DC-REM.
038300     ADD WS-DC-QUOT TO WS-DC-YEAR-DAYS.
038400     DIVIDE WS-DC-PRIOR-CCYY BY 100 GIVING WS-DC-QUOT
038500                                 REMAINDER WS-DC-REM.
038600     SUBTRACT WS-DC-QUOT FROM WS-DC-YEAR-DAYS.
038700     DIVIDE WS-DC-PRIOR-CCYY BY 400 GIVING WS-DC-QUOT
038800                                 REMAINDER WS-DC-REM.
038900     ADD WS-DC-QUOT TO WS-DC-YEAR-DAYS.
039000     MOVE WS-CALC-MM TO WS-DC-MM-NUM.
039100     SET WS-CUM-IDX TO WS-DC-MM-NUM.
039200     COMPUTE WS-CALC-ABS-DAY =
039300         WS-DC-YEAR-DAYS + WS-CUM-DAYS(WS-CUM-IDX) + WS-CALC-DD.
039400     IF WS-DC-LEAP-YEAR AND (WS-DC-MM-NUM > 2)
039500         ADD 1 TO WS-CALC-ABS-DAY
039600     END-IF.
039700 220-EXIT.
039800     EXIT.
039900
040000*230-TEST-LEAP-YEAR - divisible by 4 and not by 100, or
040100*divisible by 400.
040200 230-TEST-LEAP-YEAR.
040300     MOVE 'N' TO WS-DC-LEAP-SW.
040400     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-DC-QUOT
040500                               REMAINDER WS-DC-REM.
040600     IF WS-DC-REM = 0
040700         MOVE 'Y' TO WS-DC-LEAP-SW
040800         DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DC-QUOT
040900                                   REMAINDER WS-DC-REM
041000         IF WS-DC-REM = 0
041100             MOVE 'N' TO WS-DC-LEAP-SW
041200             DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DC-QUOT
041300                                       REMAINDER WS-DC-REM
041400             IF WS-DC-REM = 0
041500                 MOVE 'Y' TO WS-DC-LEAP-SW
041600             END-IF
041700         END-IF
041800     END-IF.
041900 230-EXIT.
042000     EXIT.
042100
042200*300-ACCUMULATE-COMPLIANCE-TOTALS - BR-COMPLY-01.  EXPIRED TAKES
042300*PRECEDENCE OVER EXPIRING-SOON SO EACH DRIVER LANDS IN EXACTLY
042400*ONE BUCKET (REQ DS-158).
042500 300-ACCUMULATE-COMPLIANCE-TOTALS.
042600     MOVE 'N' TO WS-DRIVER-EXPIRED-SW.
042700     MOVE 'N' TO WS-DRIVER-EXPIRING-SW.
042800     IF (WS-CDL-STATUS = 'EXPIRED      ')
042900             OR (WS-MEDICAL-STATUS = 'EXPIRED      ')
043000         MOVE 'Y' TO WS-DRIVER-EXPIRED-SW
043100     ELSE
043200         IF (WS-CDL-STATUS = 'EXPIRING-SOON')
043300                 OR (WS-MEDICAL-STATUS = 'EXPIRING-SOON')
043400             MOVE 'Y' TO WS-DRIVER-EXPIRING-SW
043500         END-IF
043600     END-IF.
043700     IF WS-DRIVER-EXPIRED
043800         ADD 1 TO WS-EXPIRED-COUNT
043900     ELSE
044000         IF WS-DRIVER-EXPIRING
044100             ADD 1 TO WS-EXPIRING-COUNT
044200         END-IF
044300     END-IF.
044400 300-EXIT.
044500     EXIT.
044600
044700 400-PRINT-COMPLIANCE-DETAIL.
044800     MOVE FQD-USERNAME        TO CR-USERNAME.
044900     MOVE FQD-FULL-NAME       TO CR-FULL-NAME.
045000     MOVE FQD-DRIVER-TYPE     TO CR-DRIVER-TYPE.
045100     MOVE WS-CDL-STATUS       TO CR-CDL-STATUS.
045200     MOVE WS-MEDICAL-STATUS   TO CR-MEDICAL-STATUS.
045300     MOVE WS-INSPECT-STATUS   TO CR-INSPECT-STATUS.
045400     MOVE WS-DRUGTEST-STATUS  TO CR-DRUGTEST-STATUS.
045500     WRITE REPORT-RECORD FROM CR-DETAIL AFTER 1.
045600 400-EXIT.
045700     EXIT.
045800
045900 500-PRINT-COMPLIANCE-FOOTER.
046000     COMPUTE WS-COMPLIANT-COUNT =
046100         WS-TOTAL-RECORDS - WS-EXPIRED-COUNT - WS-EXPIRING-COUNT.
046200     WRITE REPORT-RECORD FROM CR-FOOTER-HDR AFTER 2.
046300     MOVE WS-TOTAL-RECORDS    TO CR-TOTAL-RECORDS.
046400     MOVE WS-EXPIRED-COUNT    TO CR-EXPIRED-COUNT.
046500     MOVE WS-EXPIRING-COUNT   TO CR-EXPIRING-COUNT.
046600     MOVE WS-COMPLIANT-COUNT  TO CR-COMPLIANT-COUNT.
046700     WRITE REPORT-RECORD FROM CR-FOOTER-DETAIL AFTER 1.
046800 500-EXIT.
046900     EXIT.
