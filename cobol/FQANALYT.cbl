000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FQANALYT.
000300 AUTHOR.        D. K. SINGH.
000400 INSTALLATION.  FREIGHTQUICK DISPATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  1994-09-19.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*FQANALYT  -  FLEET ANALYTICS SUMMARY
001000*
001100*NIGHTLY DISPATCH BATCH STEP - LAST STEP OF THE RUN.  MAKES ONE
001200*PASS EACH OVER DRIVERS.DAT, LOADS.DAT, ASSIGNS.DAT AND ROUTES.DAT
001300*AND PRINTS A FLEET-LEVEL SUMMARY FOR THE OPS MANAGER - UTILIZA-
001400*TION RATE, AVERAGE ON-TIME RATE, ACTIVE LOADS AND ASSIGNMENTS,
001500*DELIVERED REVENUE, TOTAL ROUTE MILES AND FUEL COST - PLUS A
001600*BREAKOUT OF FLEET COUNT AND ON-LOAD COUNT BY DRIVER TYPE.
001700*
001800*EACH FILE IS READ ONCE, FRONT TO BACK, INDEPENDENTLY - THIS IS
001900*NOT A MATCHED READ THE WAY FQCOMPLY IS.
002000*
002100*CHANGE LOG
002200*----------|------|----------|-----------------------------------
002300* DATE     |  BY  | REQUEST  | DESCRIPTION
002400*----------|------|----------|-----------------------------------
002500* 1994-09-19| dks  |  DS-129  | ORIGINAL PROGRAM - FLEET UTILIZA-
002600*           |      |          | TION AND REVENUE ROLL-UP.
002700* 1996-06-17| rcs  |  DS-159  | ADDED THE BY-DRIVER-TYPE SECTION
002800*           |      |          | THE OPS MANAGER ASKED FOR.
002900* 1998-11-09| mwt  | Y2K-009  | Y2K REVIEW - NO DATE FIELDS HERE,
003000*           |      |          | NO CHANGE. SIGNED OFF.
003100* 2002-03-12| jfk  |  DS-261  | TOTAL-MILES AND TOTAL-FUEL PULLED
003200*           |      |          | FROM ROUTES.DAT ADDED TO FOOTER.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON  STATUS IS FQY-TEST-RUN
004100            OFF STATUS IS FQY-PRODUCTION-RUN.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DRIVER-FILE ASSIGN TO DRIVERFL
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-DRIVERFL-STATUS.
004800
004900     SELECT LOAD-FILE ASSIGN TO LOADFILE
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-LOADFL-STATUS.
005200
005300     SELECT ASSIGN-FILE ASSIGN TO ASSIGNFL
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-ASSIGNFL-STATUS.
005600
005700     SELECT ROUTE-FILE ASSIGN TO ROUTEFL
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-ROUTEFL-STATUS.
006000
006100     SELECT REPORT-FILE ASSIGN TO ANALYTRPT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-REPORT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  DRIVER-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 115 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS FQ-DRIVER-REC.
007400     COPY FQDRVREC.
007500
007600 FD  LOAD-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 148 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS FQ-LOAD-REC.
008200     COPY FQLOADRC.
008300
008400 FD  ASSIGN-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 42 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS FQ-ASSIGN-REC.
009000     COPY FQASGNRC.
009100
009200 FD  ROUTE-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 36 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS FQ-ROUTE-REC.
009800     COPY FQRUTERC.
009900
010000 FD  REPORT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 132 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS REPORT-RECORD.
010600 01  REPORT-RECORD                   PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900*file status bytes and their end-of-file / found conditions.
011000 01  WS-FILE-STATUSES.
011100     05  WS-DRIVERFL-STATUS       PIC X(02) VALUE SPACES.
011200         88  DRIVERFL-OK          VALUE '00'.
011300     05  WS-LOADFL-STATUS         PIC X(02) VALUE SPACES.
011400         88  LOADFL-OK            VALUE '00'.
011500     05  WS-ASSIGNFL-STATUS       PIC X(02) VALUE SPACES.
011600         88  ASSIGNFL-OK          VALUE '00'.
011700     05  WS-ROUTEFL-STATUS        PIC X(02) VALUE SPACES.
011800         88  ROUTEFL-OK           VALUE '00'.
011900     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
012000         88  REPORT-OK            VALUE '00'.
012100 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(10).
012200
012300*end-of-file switches - standalone 77s, same as this shop has
012400*always carried a one-byte EOF flag that never needs to move or
012500*redefine as part of a group.
012600 77  WS-DRIVERFL-EOF-SW           PIC X(01) VALUE 'N'.
012700     88  WS-DRIVERFL-EOF          VALUE 'Y'.
012800 77  WS-LOADFL-EOF-SW             PIC X(01) VALUE 'N'.
012900     88  WS-LOADFL-EOF            VALUE 'Y'.
013000 77  WS-ASSIGNFL-EOF-SW           PIC X(01) VALUE 'N'.
013100     88  WS-ASSIGNFL-EOF          VALUE 'Y'.
013200 77  WS-ROUTEFL-EOF-SW            PIC X(01) VALUE 'N'.
013300     88  WS-ROUTEFL-EOF           VALUE 'Y'.
013400
013500*fleet-wide driver accumulators - COMP counters, COMP-3 for the
013600*rate sum that has to hold four decimal places times a few
013700*thousand drivers without losing precision.
013800 01  WS-DRIVER-TOTALS.
013900     05  WS-DRIVER-COUNT          PIC S9(06) COMP VALUE 0.
014000     05  WS-AVAILABLE-COUNT       PIC S9(06) COMP VALUE 0.
014100     05  WS-ON-TIME-RATE-SUM      PIC S9(07)V9(04) COMP-3 VALUE 0.
014200 01  WS-DRIVER-TOTALS-X REDEFINES WS-DRIVER-TOTALS PIC X(14).
014300
014400*load, assignment and route accumulators.
014500 01  WS-LOAD-TOTALS.
014600     05  WS-ACTIVE-LOADS          PIC S9(06) COMP VALUE 0.
014700     05  WS-TOTAL-REVENUE         PIC S9(09)V99 COMP-3 VALUE 0.
014800 01  WS-ASSIGN-TOTALS.
014900     05  WS-ACTIVE-ASSIGNS        PIC S9(06) COMP VALUE 0.
015000 01  WS-ROUTE-TOTALS.
015100     05  WS-TOTAL-MILES           PIC S9(08)V9 COMP-3 VALUE 0.
015200     05  WS-TOTAL-FUEL            PIC S9(09)V99 COMP-3 VALUE 0.
015300
015400*computed percentages - rounded to 1 decimal per the ops
015500*managers request, held as signed zoned so a rate of exactly
015600*zero still prints clean.
015700 01  WS-COMPUTED-RATES.
015800     05  WS-UTILIZATION-PCT       PIC S9(03)V9 COMP-3 VALUE 0.
015900     05  WS-AVG-ON-TIME-PCT       PIC S9(03)V9 COMP-3 VALUE 0.
016000     05  WS-DRIVER-COUNT-MAX1     PIC S9(06) COMP VALUE 0.
016100 01  WS-COMPUTED-RATES-X REDEFINES WS-COMPUTED-RATES PIC X(10).
016200
016300*by-driver-type table - three slots, loaded by name on first
016400*sight of each type the way the fleet roster actually comes in.
016500*TYPE-COUNT and TYPE-ON-LOAD are COMP, the way every counter in
016600*this shop is kept.
016700 01  WS-TYPE-TABLE.
016800     05  WS-TYPE-ENTRY OCCURS 3 TIMES INDEXED BY WS-TYPE-IDX.
016900         10  WS-TYPE-NAME         PIC X(10) VALUE SPACES.
017000         10  WS-TYPE-COUNT        PIC S9(06) COMP VALUE 0.
017100         10  WS-TYPE-ON-LOAD      PIC S9(06) COMP VALUE 0.
017200 77  WS-TYPE-SLOTS-USED           PIC S9(04) COMP VALUE 0.
017300 77  WS-TYPE-SEARCH-IDX           PIC S9(04) COMP VALUE 0.
017400 77  WS-TYPE-FOUND-SW             PIC X(01) VALUE "N".
017500     88  WS-TYPE-FOUND            VALUE "Y".
017600
017700*report layout - ANALYTICS SUMMARY, 132 columns.
017800 01  AR-HEADER1.
017900     05  FILLER  PIC X(30) VALUE 'FQ DISPATCH - ANALYTICS SUMRY'.
018000     05  FILLER                PIC X(102) VALUE SPACES.
018100 01  AR-DETAIL-1.
018200     05  FILLER  PIC X(18) VALUE 'TOTAL DRIVERS    :'.
018300     05  AR-TOTAL-DRIVERS         PIC ZZZZZ9.
018400     05  FILLER  PIC X(18) VALUE '   AVAILABLE     :'.
018500     05  AR-AVAILABLE             PIC ZZZZZ9.
018600     05  FILLER  PIC X(18) VALUE '   UTILIZATION % :'.
018700     05  AR-UTILIZATION           PIC ZZZ9.9.
018800     05  FILLER                   PIC X(60) VALUE SPACES.
018900 01  AR-DETAIL-2.
019000     05  FILLER  PIC X(18) VALUE 'ACTIVE LOADS     :'.
019100     05  AR-ACTIVE-LOADS          PIC ZZZZZ9.
019200     05  FILLER  PIC X(18) VALUE '   ACTIVE ASSIGN :'.
019300     05  AR-ACTIVE-ASSIGNS        PIC ZZZZZ9.
019400     05  FILLER  PIC X(18) VALUE '   AVG ON-TIME % :'.
019500     05  AR-AVG-ON-TIME           PIC ZZZ9.9.
019600     05  FILLER                   PIC X(60) VALUE SPACES.
019700 01  AR-DETAIL-3.
019800     05  FILLER  PIC X(18) VALUE 'DELIVERED REVENUE:'.
019900     05  AR-REVENUE               PIC ZZZZZZZ9.99.
020000     05  FILLER  PIC X(18) VALUE '   ROUTE MILES   :'.
020100     05  AR-ROUTE-MILES           PIC ZZZZZZ9.9.
020200     05  FILLER  PIC X(18) VALUE '   FUEL COST     :'.
020300     05  AR-FUEL-COST             PIC ZZZZZZ9.99.
020400     05  FILLER                   PIC X(48) VALUE SPACES.
020500 01  AR-TYPE-HDR.
020600     05  FILLER  PIC X(33) VALUE '-- UTILIZ. BY DRIVER TYPE --'.
020700     05  FILLER                PIC X(99) VALUE SPACES.
020800 01  AR-TYPE-DETAIL.
020900     05  FILLER  PIC X(06) VALUE 'TYPE: '.
021000     05  AR-TYPE-NAME             PIC X(10).
021100     05  FILLER  PIC X(10) VALUE '   COUNT: '.
021200     05  AR-TYPE-COUNT            PIC ZZZZZ9.
021300     05  FILLER  PIC X(12) VALUE '   ON LOAD: '.
021400     05  AR-TYPE-ON-LOAD          PIC ZZZZZ9.
021500     05  FILLER                   PIC X(82) VALUE SPACES.
021600
021700 PROCEDURE DIVISION.
021800
021900 000-MAIN-PROCESS.
022000     OPEN INPUT DRIVER-FILE.
022100     OPEN INPUT LOAD-FILE.
022200     OPEN INPUT ASSIGN-FILE.
022300     OPEN INPUT ROUTE-FILE.
022400     OPEN OUTPUT REPORT-FILE.
022500     PERFORM 110-READ-ONE-DRIVER-REC THRU 110-EXIT.
022600     PERFORM 100-ACCUM-DRIVER-FILE THRU 100-EXIT
022700         UNTIL WS-DRIVERFL-EOF.
022800     PERFORM 210-READ-ONE-LOAD-REC THRU 210-EXIT.
022900     PERFORM 200-ACCUM-LOAD-FILE THRU 200-EXIT
023000         UNTIL WS-LOADFL-EOF.
023100     PERFORM 310-READ-ONE-ASSIGN-REC THRU 310-EXIT.
023200     PERFORM 300-ACCUM-ASSIGN-FILE THRU 300-EXIT
023300         UNTIL WS-ASSIGNFL-EOF.
023400     PERFORM 410-READ-ONE-ROUTE-REC THRU 410-EXIT.
023500     PERFORM 400-ACCUM-ROUTE-FILE THRU 400-EXIT
023600         UNTIL WS-ROUTEFL-EOF.
023700     PERFORM 500-PRINT-ANALYTICS-SUMMARY THRU 500-EXIT.
023800     PERFORM 600-PRINT-UTILIZATION-BY-TYPE THRU 600-EXIT.
023900     CLOSE DRIVER-FILE LOAD-FILE ASSIGN-FILE ROUTE-FILE
024000           REPORT-FILE.
024100     GOBACK.
024200
024300*100-ACCUM-DRIVER-FILE - BR-ANLYT-05.  COUNTS EVERY DRIVER,
024400*THOSE STILL AVAILABLE, THE ON-TIME RATE SUM, AND FEEDS THE
024500*BY-TYPE TABLE.
024600 100-ACCUM-DRIVER-FILE.
024700     ADD 1 TO WS-DRIVER-COUNT.
024800     IF FQD-AVAILABLE
024900         ADD 1 TO WS-AVAILABLE-COUNT
025000     END-IF.
025100     ADD FQD-ON-TIME-RATE TO WS-ON-TIME-RATE-SUM.
025200     PERFORM 120-FIND-TYPE-SLOT THRU 120-EXIT.
025300     ADD 1 TO WS-TYPE-COUNT(WS-TYPE-IDX).
025400     IF FQD-ON-LOAD
025500         ADD 1 TO WS-TYPE-ON-LOAD(WS-TYPE-IDX)
025600     END-IF.
025700     PERFORM 110-READ-ONE-DRIVER-REC THRU 110-EXIT.
025800 100-EXIT.
025900     EXIT.
026000
026100 110-READ-ONE-DRIVER-REC.
026200     READ DRIVER-FILE
026300         AT END MOVE 'Y' TO WS-DRIVERFL-EOF-SW.
026400 110-EXIT.
026500     EXIT.
026600
026700*120-FIND-TYPE-SLOT does a straight linear search of the table -
026800*only ever 3 slots, never worth an OCCURS-large SEARCH.  A type
026900*not seen before claims the next open slot.
027000 120-FIND-TYPE-SLOT.
027100     MOVE 'N' TO WS-TYPE-FOUND-SW.
027200     SET WS-TYPE-IDX TO 1.
027300     PERFORM 130-TEST-ONE-SLOT THRU 130-EXIT
027400         UNTIL WS-TYPE-FOUND
027500            OR (WS-TYPE-IDX > WS-TYPE-SLOTS-USED).
027600     IF NOT WS-TYPE-FOUND
027700         ADD 1 TO WS-TYPE-SLOTS-USED
027800         SET WS-TYPE-IDX TO WS-TYPE-SLOTS-USED
027900         MOVE FQD-DRIVER-TYPE TO WS-TYPE-NAME(WS-TYPE-IDX)
028000     END-IF.
028100 120-EXIT.
028200     EXIT.
028300
028400 130-TEST-ONE-SLOT.
028500     IF WS-TYPE-NAME(WS-TYPE-IDX) = FQD-DRIVER-TYPE
028600         MOVE 'Y' TO WS-TYPE-FOUND-SW
028700     ELSE
028800         SET WS-TYPE-IDX UP BY 1
028900     END-IF.
029000 130-EXIT.
029100     EXIT.
029200
029300*200-ACCUM-LOAD-FILE - BR-ANLYT-03/04.  ACTIVE-LOADS IS THE
029400*THREE-WAY STATUS TEST; REVENUE ONLY COUNTS DELIVERED LOADS.
029500 200-ACCUM-LOAD-FILE.
029600     IF FQL-AVAILABLE OR FQL-ASSIGNED OR FQL-IN-TRANSIT
029700         ADD 1 TO WS-ACTIVE-LOADS
029800     END-IF.
029900     IF FQL-DELIVERED
030000         ADD FQL-RATE TO WS-TOTAL-REVENUE
030100     END-IF.
030200     PERFORM 210-READ-ONE-LOAD-REC THRU 210-EXIT.
030300 200-EXIT.
030400     EXIT.
030500
030600 210-READ-ONE-LOAD-REC.
030700     READ LOAD-FILE
030800         AT END MOVE 'Y' TO WS-LOADFL-EOF-SW.
030900 210-EXIT.
031000     EXIT.
031100
031200 300-ACCUM-ASSIGN-FILE.
031300     IF FQA-ACTIVE
031400         ADD 1 TO WS-ACTIVE-ASSIGNS
031500     END-IF.
031600     PERFORM 310-READ-ONE-ASSIGN-REC THRU 310-EXIT.
031700 300-EXIT.
031800     EXIT.
031900
032000 310-READ-ONE-ASSIGN-REC.
032100     READ ASSIGN-FILE
032200         AT END MOVE 'Y' TO WS-ASSIGNFL-EOF-SW.
032300 310-EXIT.
032400     EXIT.
032500
032600 400-ACCUM-ROUTE-FILE.
032700     ADD FQR-TOTAL-MILES TO WS-TOTAL-MILES.
032800     ADD FQR-FUEL-COST   TO WS-TOTAL-FUEL.
032900     PERFORM 410-READ-ONE-ROUTE-REC THRU 410-EXIT.
033000 400-EXIT.
033100     EXIT.
033200
033300 410-READ-ONE-ROUTE-REC.
033400     READ ROUTE-FILE
033500         AT END MOVE 'Y' TO WS-ROUTEFL-EOF-SW.
033600 410-EXIT.
033700     EXIT.
033800
033900*500-PRINT-ANALYTICS-SUMMARY - BR-ANLYT-01/02.  DRIVER-COUNT-
034000*MAX1 GUARDS THE DIVIDE WHEN THE FLEET FILE IS EMPTY - NEVER
034100*DIVIDE BY AN ACTUAL ZERO ON THIS MACHINE.
034200 500-PRINT-ANALYTICS-SUMMARY.
034300     WRITE REPORT-RECORD FROM AR-HEADER1 AFTER PAGE.
034400     MOVE WS-DRIVER-COUNT TO WS-DRIVER-COUNT-MAX1.
034500     IF WS-DRIVER-COUNT-MAX1 = 0
034600         MOVE 1 TO WS-DRIVER-COUNT-MAX1
034700     END-IF.
034800     COMPUTE WS-UTILIZATION-PCT ROUNDED =
034900         (WS-DRIVER-COUNT - WS-AVAILABLE-COUNT)
035000             / WS-DRIVER-COUNT-MAX1 * 100.
035100     IF WS-DRIVER-COUNT = 0
035200         MOVE 0 TO WS-AVG-ON-TIME-PCT
035300     ELSE
035400         COMPUTE WS-AVG-ON-TIME-PCT ROUNDED =
035500             (WS-ON-TIME-RATE-SUM / WS-DRIVER-COUNT) * 100
035600     END-IF.
035700     MOVE WS-DRIVER-COUNT      TO AR-TOTAL-DRIVERS.
035800     MOVE WS-AVAILABLE-COUNT   TO AR-AVAILABLE.
035900     MOVE WS-UTILIZATION-PCT   TO AR-UTILIZATION.
036000     WRITE REPORT-RECORD FROM AR-DETAIL-1 AFTER 2.
036100     MOVE WS-ACTIVE-LOADS      TO AR-ACTIVE-LOADS.
036200     MOVE WS-ACTIVE-ASSIGNS    TO AR-ACTIVE-ASSIGNS.
036300     MOVE WS-AVG-ON-TIME-PCT   TO AR-AVG-ON-TIME.
036400     WRITE REPORT-RECORD FROM AR-DETAIL-2 AFTER 1.
036500     MOVE WS-TOTAL-REVENUE     TO AR-REVENUE.
036600     MOVE WS-TOTAL-MILES       TO AR-ROUTE-MILES.
036700     MOVE WS-TOTAL-FUEL        TO AR-FUEL-COST.
036800     WRITE REPORT-RECORD FROM AR-DETAIL-3 AFTER 1.
036900 500-EXIT.
037000     EXIT.
037100
037200 600-PRINT-UTILIZATION-BY-TYPE.
037300     WRITE REPORT-RECORD FROM AR-TYPE-HDR AFTER 2.
037400     SET WS-TYPE-IDX TO 1.
037500     PERFORM 610-PRINT-ONE-TYPE THRU 610-EXIT
037600         VARYING WS-TYPE-IDX FROM 1 BY 1
037700         UNTIL WS-TYPE-IDX > WS-TYPE-SLOTS-USED.
037800 600-EXIT.
037900     EXIT.
038000
038100 610-PRINT-ONE-TYPE.
038200     MOVE WS-TYPE-NAME(WS-TYPE-IDX)    TO AR-TYPE-NAME.
038300     MOVE WS-TYPE-COUNT(WS-TYPE-IDX)   TO AR-TYPE-COUNT.
038400     MOVE WS-TYPE-ON-LOAD(WS-TYPE-IDX) TO AR-TYPE-ON-LOAD.
038500     WRITE REPORT-RECORD FROM AR-TYPE-DETAIL AFTER 1.
038600 610-EXIT.
038700     EXIT.
