000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FQROUTE.
000300 AUTHOR.        T. J. MERRIMAN.
000400 INSTALLATION.  FREIGHTQUICK DISPATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  1992-03-04.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*FQROUTE  -  ROUTE COSTING / RE-OPTIMIZATION
001000*
001100*RUN ON DEMAND BY THE LOAD PLANNING DESK AGAINST ONE ASSIGN-ID
001200*ON THE PARM CARD.  FINDS THE ROUTE ALREADY ON ROUTES.DAT FOR
001300*THAT ASSIGNMENT, APPLIES THE STANDARD 5.5 PERCENT OPTIMIZATION
001400*SAVINGS TO TOTAL MILES, RECOSTS ESTIMATED HOURS AND FUEL (TOLL
001500*COST DOES NOT CHANGE), REWRITES THE ROUTE, AND PRINTS THE
001600*MILES-SAVED LINE THE DESK FILES WITH THE LOAD PAPERWORK.
001700*
001800*DOES NOT GENERATE A NEW ROUTE - SEE FQASSGN FOR THAT.
001900*
002000*CHANGE LOG
002100*----------|------|----------|-----------------------------------
002200* DATE     |  BY  | REQUEST  | DESCRIPTION
002300*----------|------|----------|-----------------------------------
002400* 1992-03-04| rcs  |  DS-071  | ORIGINAL PROGRAM - RE-OPTIMIZES A
002500*           |      |          | ROUTE ALREADY ON ROUTES.DAT.
002600* 1994-02-02| dks  |  DS-120  | SAVINGS FACTOR FIXED AT 5.5 PCT,
002700*           |      |          | REPLACING THE OLD 3-8 PCT DRAW.
002800* 1998-11-09| mwt  | Y2K-009  | Y2K REVIEW - NO DATE FIELDS HERE,
002900*           |      |          | NO CHANGE. SIGNED OFF.
003000* 2002-08-21| jfk  |  DS-259  | ADDED THE SAVINGS REPORT LINE SO
003100*           |      |          | THE LOAD DESK HAS A PAPER TRAIL.
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON  STATUS IS FQR-TEST-RUN
004000            OFF STATUS IS FQR-PRODUCTION-RUN.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ROUTE-FILE ASSIGN TO ROUTEFL
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-ROUTEFL-STATUS.
004700
004800     SELECT REPORT-FILE ASSIGN TO ROUTERPT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-REPORT-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  ROUTE-FILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 36 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS FQ-ROUTE-REC.
006100     COPY FQRUTERC.
006200
006300 FD  REPORT-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 80 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS REPORT-RECORD.
006900 01  REPORT-RECORD                   PIC X(80).
007000
007100 WORKING-STORAGE SECTION.
007200*file status bytes and their end-of-file / found conditions.
007300 01  WS-FILE-STATUSES.
007400     05  WS-ROUTEFL-STATUS        PIC X(02) VALUE SPACES.
007500         88  ROUTEFL-OK           VALUE '00'.
007600     05  WS-REPORT-STATUS         PIC X(02) VALUE SPACES.
007700         88  REPORT-OK            VALUE '00'.
007800     05  FILLER                   PIC X(04).
007900 01  WS-FILE-STATUSES-X REDEFINES WS-FILE-STATUSES PIC X(08).
008000
008100*end-of-file / found switches - standalone 77s, the way this
008200*shop has always carried a one-byte EOF flag, not a group item.
008300 77  WS-ROUTEFL-EOF-SW            PIC X(01) VALUE 'N'.
008400     88  WS-ROUTEFL-EOF           VALUE 'Y'.
008500 77  WS-ROUTE-FOUND-SW            PIC X(01) VALUE 'N'.
008600     88  WS-ROUTE-FOUND           VALUE 'Y'.
008700
008800*parameter card - the one assignment whose route gets
008900*re-optimized this run.
009000 01  WS-RUN-PARMS.
009100     05  WS-PARM-ASSIGN-ID        PIC 9(05).
009200     05  FILLER                   PIC X(05).
009300 01  WS-RUN-PARMS-X REDEFINES WS-RUN-PARMS PIC X(10).
009400
009500*old and new route figures - COMP-3, same as every other money
009600*and rate field this shop carries.  X(20) redefine is the raw
009700*byte view read off an abend dump.
009800 01  WS-ROUTE-WORK.
009900     05  WS-OLD-MILES             PIC 9(05)V9 COMP-3 VALUE 0.
010000     05  WS-NEW-MILES             PIC 9(05)V9 COMP-3 VALUE 0.
010100     05  WS-SAVED-MILES           PIC 9(05)V9 COMP-3 VALUE 0.
010200     05  WS-NEW-HOURS             PIC 9(03)V9 COMP-3 VALUE 0.
010300     05  WS-NEW-FUEL              PIC 9(06)V99 COMP-3 VALUE 0.
010400 01  WS-ROUTE-WORK-X REDEFINES WS-ROUTE-WORK PIC X(20).
010500
010600*report layout - one savings line per run, 80 columns the way
010700*this shop has always kept a short confirmation print.
010800 01  RR-HEADER.
010900     05  FILLER  PIC X(27) VALUE 'ROUTE RE-OPTIMIZATION RUN -'.
011000     05  FILLER                PIC X(53) VALUE SPACES.
011100 01  RR-SAVINGS-LINE.
011200     05  FILLER  PIC X(11) VALUE 'ROUTE ID: '.
011300     05  RR-ROUTE-ID               PIC ZZZZ9.
011400     05  FILLER  PIC X(04) VALUE '  M:'.
011500     05  RR-OLD-MILES              PIC ZZZZ9.9.
011600     05  FILLER  PIC X(07) VALUE ' SAVED '.
011700     05  RR-SAVED-MILES            PIC ZZZZ9.9.
011800     05  FILLER  PIC X(10) VALUE ' NEW TOT: '.
011900     05  RR-NEW-MILES              PIC ZZZZ9.9.
012000     05  FILLER                    PIC X(28) VALUE SPACES.
012100 01  RR-NOT-FOUND-LINE.
012200     05  FILLER  PIC X(15) VALUE 'ROUTE NOT FOUND'.
012300     05  FILLER  PIC X(15) VALUE ' FOR ASSIGN ID '.
012400     05  RR-NF-ASSIGN-ID           PIC ZZZZ9.
012500     05  FILLER                    PIC X(45) VALUE SPACES.
012600
012700 PROCEDURE DIVISION.
012800
012900 000-MAIN-PROCESS.
013000     ACCEPT WS-RUN-PARMS.
013100     OPEN OUTPUT REPORT-FILE.
013200     WRITE REPORT-RECORD FROM RR-HEADER AFTER PAGE.
013300     PERFORM 100-FIND-ROUTE-BY-ASSIGN THRU 100-EXIT.
013400     IF WS-ROUTE-FOUND
013500         PERFORM 200-APPLY-SAVINGS-FACTOR THRU 200-EXIT
013600         PERFORM 300-RECOST-ROUTE THRU 300-EXIT
013700         PERFORM 400-REWRITE-ROUTE THRU 400-EXIT
013800         PERFORM 500-REPORT-SAVINGS THRU 500-EXIT
013900     ELSE
014000         MOVE WS-PARM-ASSIGN-ID TO RR-NF-ASSIGN-ID
014100         WRITE REPORT-RECORD FROM RR-NOT-FOUND-LINE AFTER 2
014200         MOVE 16 TO RETURN-CODE
014300     END-IF.
014400     CLOSE REPORT-FILE.
014500     GOBACK.
014600
014700*100-FIND-ROUTE-BY-ASSIGN opens ROUTES.DAT I-O and leaves it
014800*positioned on the record it found, so 400-REWRITE-ROUTE can
014900*REWRITE directly without a second read.
015000 100-FIND-ROUTE-BY-ASSIGN.
015100     OPEN I-O ROUTE-FILE.
015200     IF NOT ROUTEFL-OK
015300         DISPLAY 'FQROUTE: ERROR OPENING ROUTES.DAT - '
015400                 WS-ROUTEFL-STATUS
015500         MOVE 'Y' TO WS-ROUTEFL-EOF-SW
015600         GO TO 100-EXIT
015700     END-IF.
015800     PERFORM 110-READ-ONE-ROUTE-REC THRU 110-EXIT
015900         UNTIL WS-ROUTEFL-EOF OR WS-ROUTE-FOUND.
016000     IF WS-ROUTE-FOUND
016100         MOVE FQR-TOTAL-MILES TO WS-OLD-MILES
016200     ELSE
016300         CLOSE ROUTE-FILE
016400     END-IF.
016500 100-EXIT.
016600     EXIT.
016700
016800*110-READ-ONE-ROUTE-REC - AT END branches straight to the exit
016900*the way this shop has always skipped the match test on a
017000*played-out file, rather than nesting another nested IF.
017100 110-READ-ONE-ROUTE-REC.
017200     READ ROUTE-FILE
017300         AT END MOVE 'Y' TO WS-ROUTEFL-EOF-SW
017400                  GO TO 110-EXIT.
017500     IF FQR-ASSIGN-ID = WS-PARM-ASSIGN-ID
017600         MOVE 'Y' TO WS-ROUTE-FOUND-SW
017700     END-IF.
017800 110-EXIT.
017900     EXIT.
018000
018100*200-APPLY-SAVINGS-FACTOR - BR-RTOPT-01.  FIXED 5.5 PERCENT,
018200*THE MIDPOINT OF THE OLD 3-8 PERCENT RANDOM DRAW.
018300 200-APPLY-SAVINGS-FACTOR.
018400     COMPUTE WS-NEW-MILES ROUNDED = WS-OLD-MILES * 0.945.
018500     COMPUTE WS-SAVED-MILES ROUNDED = WS-OLD-MILES - WS-NEW-MILES.
018600 200-EXIT.
018700     EXIT.
018800
018900*300-RECOST-ROUTE - same constants as FQASSGN para 620, toll
019000*cost is left untouched per BR-RTOPT-02.
019100 300-RECOST-ROUTE.
019200     COMPUTE WS-NEW-HOURS ROUNDED = WS-NEW-MILES / 55.
019300     COMPUTE WS-NEW-FUEL  ROUNDED = WS-NEW-MILES * 0.43.
019400 300-EXIT.
019500     EXIT.
019600
019700 400-REWRITE-ROUTE.
019800     MOVE WS-NEW-MILES TO FQR-TOTAL-MILES.
019900     MOVE WS-NEW-HOURS TO FQR-ESTIMATED-HOURS.
020000     MOVE WS-NEW-FUEL  TO FQR-FUEL-COST.
020100     REWRITE FQ-ROUTE-REC.
020200     CLOSE ROUTE-FILE.
020300 400-EXIT.
020400     EXIT.
020500
020600 500-REPORT-SAVINGS.
020700     MOVE FQR-ROUTE-ID    TO RR-ROUTE-ID.
020800     MOVE WS-OLD-MILES    TO RR-OLD-MILES.
020900     MOVE WS-SAVED-MILES  TO RR-SAVED-MILES.
021000     MOVE WS-NEW-MILES    TO RR-NEW-MILES.
021100     WRITE REPORT-RECORD FROM RR-SAVINGS-LINE AFTER 2.
021200 500-EXIT.
021300     EXIT.
