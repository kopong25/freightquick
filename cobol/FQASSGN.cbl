000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FQASSGN.
000300 AUTHOR.        T. J. MERRIMAN.
000400 INSTALLATION.  FREIGHTQUICK DISPATCH SYSTEMS GROUP.
000500 DATE-WRITTEN.  1991-07-19.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*FQASSGN  -  ASSIGNMENT POSTING
001000*
001100*NIGHTLY DISPATCH BATCH STEP 2.  POSTS ONE DRIVER/LOAD PAIR OFF
001200*THE PARM CARD AS A NEW ASSIGNMENT: WRITES THE ASSIGNMENT RECORD,
001300*FLIPS THE DRIVER TO ON_LOAD AND THE LOAD TO ASSIGNED, AND COSTS
001400*AND WRITES THE ROUTE THAT GOES WITH IT.
001500*
001600*RUN ONCE PER PAIR THE DISPATCH DESK ACCEPTS OFF THE FQMATCH
001700*REPORT.  DOES NOT ITSELF PICK THE DRIVER - SEE FQMATCH.
001800*
001900*CHANGE LOG
002000*----------|------|----------|-----------------------------------
002100* DATE     |  BY  | REQUEST  | DESCRIPTION
002200*----------|------|----------|-----------------------------------
002300* 1991-07-19| tjm  |  DS-042  | ORIGINAL PROGRAM FOR THE DISPATCH
002400*           |      |          | DESK REWRITE PROJECT.
002500* 1992-11-30| rcs  |  DS-066  | ADDED THE ROUTE-GENERATION STEP SO
002600*           |      |          | A POSTING ALWAYS COSTS A ROUTE.
002700* 1994-02-02| dks  |  DS-119  | DEFAULT MATCH SCORE NOW DRIVER
002800*           |      |          | ON-TIME RATE TIMES .94, NOT A
002900*           |      |          | RANDOM DRAW.  REQ DS-119.
003000* 1998-11-09| mwt  | Y2K-009  | Y2K REVIEW - NO DATE FIELDS
003100*           |      |          | REWRITTEN HERE, NO CHANGE.
003200* 2000-04-18| bcw  |  DS-233  | HIGH-KEY SCAN OF ASSIGNS.DAT AND
003300*           |      |          | ROUTES.DAT REPLACES THE OLD
003400*           |      |          | KEYS.CTL CONTROL RECORD FILE.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON  STATUS IS FQA-TEST-RUN
004300            OFF STATUS IS FQA-PRODUCTION-RUN.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DRIVER-FILE ASSIGN TO DRIVERFL
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-DRIVERFL-STATUS.
005000
005100     SELECT LOAD-FILE ASSIGN TO LOADFILE
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-LOADFILE-STATUS.
005400
005500     SELECT ASSIGN-FILE ASSIGN TO ASSIGNFL
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-ASSIGNFL-STATUS.
005800
005900     SELECT ROUTE-FILE ASSIGN TO ROUTEFL
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-ROUTEFL-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  DRIVER-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 115 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS FQ-DRIVER-REC.
007200     COPY FQDRVREC.
007300
007400 FD  LOAD-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 148 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS FQ-LOAD-REC.
008000     COPY FQLOADRC.
008100
008200 FD  ASSIGN-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 42 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS FQ-ASSIGN-REC.
008800     COPY FQASGNRC.
008900
009000 FD  ROUTE-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 36 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS FQ-ROUTE-REC.
009600     COPY FQRUTERC.
009700
009800 WORKING-STORAGE SECTION.
009900*file status bytes and their end-of-file / found conditions.
010000 01  WS-FILE-STATUSES.
010100     05  WS-DRIVERFL-STATUS       PIC X(02) VALUE SPACES.
010200         88  DRIVERFL-OK          VALUE '00'.
010300     05  WS-LOADFILE-STATUS       PIC X(02) VALUE SPACES.
010400         88  LOADFILE-OK          VALUE '00'.
010500     05  WS-ASSIGNFL-STATUS       PIC X(02) VALUE SPACES.
010600         88  ASSIGNFL-OK          VALUE '00'.
010700     05  WS-ROUTEFL-STATUS        PIC X(02) VALUE SPACES.
010800         88  ROUTEFL-OK           VALUE '00'.
010900     05  FILLER                   PIC X(02).
011000
011100*end-of-file / found switches carried as standalone 77s, not a
011200*group - nothing downstream needs them moved or redefined as one
011300*unit, so there is no call to group them up.
011400 77  WS-DRIVER-EOF-SW             PIC X(01) VALUE 'N'.
011500     88  WS-DRIVER-EOF            VALUE 'Y'.
011600 77  WS-DRIVER-FOUND-SW           PIC X(01) VALUE 'N'.
011700     88  WS-DRIVER-FOUND          VALUE 'Y'.
011800 77  WS-LOAD-EOF-SW               PIC X(01) VALUE 'N'.
011900     88  WS-LOAD-EOF              VALUE 'Y'.
012000 77  WS-LOAD-FOUND-SW             PIC X(01) VALUE 'N'.
012100     88  WS-LOAD-FOUND            VALUE 'Y'.
012200 77  WS-ASSIGNFL-EOF-SW           PIC X(01) VALUE 'N'.
012300     88  WS-ASSIGNFL-EOF          VALUE 'Y'.
012400 77  WS-ROUTEFL-EOF-SW            PIC X(01) VALUE 'N'.
012500     88  WS-ROUTEFL-EOF           VALUE 'Y'.
012600
012700*parameter card - the one driver/load pair the dispatch desk
012800*wants posted this run, plus an optional override score/type.
012900 01  WS-RUN-PARMS.
013000     05  WS-PARM-DRIVER-ID        PIC 9(05).
013100     05  WS-PARM-LOAD-ID          PIC 9(05).
013200     05  WS-PARM-MATCH-SCORE      PIC 9V99.
013300     05  WS-PARM-MATCH-TYPE       PIC X(14).
013400 01  WS-RUN-PARMS-X REDEFINES WS-RUN-PARMS PIC X(27).
013500
013600*high-key scan counters and the ids they produce - see 310 and
013700*610.  all binary, the way the shop has always carried subscripts
013800*and key counters, never display.
013900 01  WS-ID-COUNTERS.
014000     05  WS-HIGH-ASSIGN-ID        PIC S9(08) COMP VALUE 0.
014100     05  WS-NEXT-ASSIGN-ID        PIC S9(08) COMP VALUE 0.
014200     05  WS-HIGH-ROUTE-ID         PIC S9(08) COMP VALUE 0.
014300     05  WS-NEXT-ROUTE-ID         PIC S9(08) COMP VALUE 0.
014400 01  WS-ID-COUNTERS-X REDEFINES WS-ID-COUNTERS PIC X(16).
014500
014600*driver/load values held from the 100-READ-DRIVER-AND-LOAD
014700*lookups so later paragraphs do not have to re-read either file.
014800 01  WS-HELD-VALUES.
014900     05  WS-HELD-ON-TIME-RATE     PIC 9V9(04).
015000     05  WS-HELD-MILES            PIC 9(05)V9.
015100     05  FILLER                   PIC X(01).
015200
015300*match-score/type this run actually posts, after 200-COMPUTE-
015400*MATCH-SCORE applies the parm overrides or the shop default.
015500 01  WS-FINAL-MATCH-WORK.
015600     05  WS-FINAL-MATCH-SCORE     PIC 9V99    COMP-3 VALUE 0.
015700     05  WS-FINAL-MATCH-TYPE      PIC X(14).
015800
015900*route-costing work area - COMP-3, same as this shop has always
016000*carried route and fuel money fields.  X(16) redefine is the raw
016100*view the systems programmer reads off an abend dump.
016200 01  WS-ROUTE-COST-WORK.
016300     05  WS-ROUTE-HOURS           PIC 9(03)V9 COMP-3 VALUE 0.
016400     05  WS-ROUTE-FUEL            PIC 9(06)V99 COMP-3 VALUE 0.
016500     05  WS-ROUTE-TOLL            PIC 9(05)V99 COMP-3 VALUE 0.
016600 01  WS-ROUTE-COST-WORK-X REDEFINES WS-ROUTE-COST-WORK
016700                                  PIC X(12).
016800
016900 PROCEDURE DIVISION.
017000
017100 000-MAIN-PROCESS.
017200     ACCEPT WS-RUN-PARMS.
017300     PERFORM 100-READ-DRIVER-AND-LOAD THRU 100-EXIT.
017400     IF WS-DRIVER-FOUND AND WS-LOAD-FOUND
017500         PERFORM 200-COMPUTE-MATCH-SCORE THRU 200-EXIT
017600         PERFORM 300-WRITE-ASSIGNMENT THRU 300-EXIT
017700         PERFORM 400-UPDATE-DRIVER-STATUS THRU 400-EXIT
017800         PERFORM 500-UPDATE-LOAD-STATUS THRU 500-EXIT
017900         PERFORM 600-GENERATE-ROUTE THRU 600-EXIT
018000         DISPLAY 'FQASSGN: ASSIGNMENT ' WS-NEXT-ASSIGN-ID
018100                 ' POSTED FOR DRIVER ' WS-PARM-DRIVER-ID
018200                 ' LOAD ' WS-PARM-LOAD-ID
018300     ELSE
018400         CLOSE DRIVER-FILE LOAD-FILE
018500         DISPLAY 'FQASSGN: DRIVER OR LOAD NOT FOUND - NO'
018600                 ' ASSIGNMENT POSTED'
018700         MOVE 16 TO RETURN-CODE
018800     END-IF.
018900     GOBACK.
019000
019100*100-READ-DRIVER-AND-LOAD opens both masters I-O and leaves each
019200*positioned on the record it found, so 400/500 below can REWRITE
019300*it directly without a second read.
019400 100-READ-DRIVER-AND-LOAD.
019500     PERFORM 110-FIND-DRIVER THRU 110-EXIT.
019600     PERFORM 120-FIND-LOAD THRU 120-EXIT.
019700 100-EXIT.
019800     EXIT.
019900
020000 110-FIND-DRIVER.
020100     OPEN I-O DRIVER-FILE.
020200     IF NOT DRIVERFL-OK
020300         DISPLAY 'FQASSGN: ERROR OPENING DRIVERS.DAT - '
020400                 WS-DRIVERFL-STATUS
020500         MOVE 'Y' TO WS-DRIVER-EOF-SW
020600     END-IF.
020700     PERFORM 111-READ-ONE-DRIVER-REC THRU 111-EXIT
020800         UNTIL WS-DRIVER-EOF OR WS-DRIVER-FOUND.
020900     IF WS-DRIVER-FOUND
021000         MOVE FQD-ON-TIME-RATE TO WS-HELD-ON-TIME-RATE
021100     END-IF.
021200 110-EXIT.
021300     EXIT.
021400
021500 111-READ-ONE-DRIVER-REC.
021600     READ DRIVER-FILE
021700         AT END MOVE 'Y' TO WS-DRIVER-EOF-SW.
021800     IF NOT WS-DRIVER-EOF
021900         IF FQD-DRIVER-ID = WS-PARM-DRIVER-ID
022000             MOVE 'Y' TO WS-DRIVER-FOUND-SW
022100         END-IF
022200     END-IF.
022300 111-EXIT.
022400     EXIT.
022500
022600 120-FIND-LOAD.
022700     OPEN I-O LOAD-FILE.
022800     IF NOT LOADFILE-OK
022900         DISPLAY 'FQASSGN: ERROR OPENING LOADS.DAT - '
023000                 WS-LOADFILE-STATUS
023100         MOVE 'Y' TO WS-LOAD-EOF-SW
023200     END-IF.
023300     PERFORM 121-READ-ONE-LOAD-REC THRU 121-EXIT
023400         UNTIL WS-LOAD-EOF OR WS-LOAD-FOUND.
023500     IF WS-LOAD-FOUND
023600         MOVE FQL-MILES TO WS-HELD-MILES
023700     END-IF.
023800 120-EXIT.
023900     EXIT.
024000
024100 121-READ-ONE-LOAD-REC.
024200     READ LOAD-FILE
024300         AT END MOVE 'Y' TO WS-LOAD-EOF-SW.
024400     IF NOT WS-LOAD-EOF
024500         IF FQL-LOAD-ID = WS-PARM-LOAD-ID
024600             MOVE 'Y' TO WS-LOAD-FOUND-SW
024700         END-IF
024800     END-IF.
024900 121-EXIT.
025000     EXIT.
025100
025200*200-COMPUTE-MATCH-SCORE applies BR-ASGN-01 - a supplied score/
025300*type on the parm card wins, otherwise on-time-rate times .94 and
025400*SOURCE LOAD are the shop default.
025500 200-COMPUTE-MATCH-SCORE.
025600     IF WS-PARM-MATCH-SCORE > 0
025700         MOVE WS-PARM-MATCH-SCORE TO WS-FINAL-MATCH-SCORE
025800     ELSE
025900         COMPUTE WS-FINAL-MATCH-SCORE ROUNDED =
026000                 WS-HELD-ON-TIME-RATE * 0.94
026100     END-IF.
026200     IF WS-PARM-MATCH-TYPE = SPACES
026300         MOVE 'SOURCE LOAD   ' TO WS-FINAL-MATCH-TYPE
026400     ELSE
026500         MOVE WS-PARM-MATCH-TYPE TO WS-FINAL-MATCH-TYPE
026600     END-IF.
026700 200-EXIT.
026800     EXIT.
026900
027000 300-WRITE-ASSIGNMENT.
027100     PERFORM 310-DETERMINE-NEXT-ASSIGN-ID THRU 310-EXIT.
027200     MOVE WS-NEXT-ASSIGN-ID    TO FQA-ASSIGN-ID.
027300     MOVE WS-PARM-DRIVER-ID    TO FQA-DRIVER-ID.
027400     MOVE WS-PARM-LOAD-ID      TO FQA-LOAD-ID.
027500     MOVE WS-FINAL-MATCH-SCORE TO FQA-MATCH-SCORE.
027600     MOVE WS-FINAL-MATCH-TYPE  TO FQA-MATCH-TYPE.
027700     MOVE 'active'             TO FQA-STATUS.
027800     OPEN EXTEND ASSIGN-FILE.
027900     WRITE FQ-ASSIGN-REC.
028000     CLOSE ASSIGN-FILE.
028100 300-EXIT.
028200     EXIT.
028300
028400*310-DETERMINE-NEXT-ASSIGN-ID scans the whole file for the
028500*highest assign-id on it, the way this shop has done key
028600*generation since the old KEYS.CTL control record was dropped.
028700 310-DETERMINE-NEXT-ASSIGN-ID.
028800     MOVE 0 TO WS-HIGH-ASSIGN-ID.
028900     MOVE 'N' TO WS-ASSIGNFL-EOF-SW.
029000     OPEN INPUT ASSIGN-FILE.
029100     IF ASSIGNFL-OK
029200         PERFORM 311-SCAN-ONE-ASSIGN-REC THRU 311-EXIT
029300             UNTIL WS-ASSIGNFL-EOF
029400         CLOSE ASSIGN-FILE
029500     END-IF.
029600     COMPUTE WS-NEXT-ASSIGN-ID = WS-HIGH-ASSIGN-ID + 1.
029700 310-EXIT.
029800     EXIT.
029900
030000 311-SCAN-ONE-ASSIGN-REC.
030100     READ ASSIGN-FILE
030200         AT END MOVE 'Y' TO WS-ASSIGNFL-EOF-SW.
030300     IF NOT WS-ASSIGNFL-EOF
030400         IF FQA-ASSIGN-ID > WS-HIGH-ASSIGN-ID
030500             MOVE FQA-ASSIGN-ID TO WS-HIGH-ASSIGN-ID
030600         END-IF
030700     END-IF.
030800 311-EXIT.
030900     EXIT.
031000
031100 400-UPDATE-DRIVER-STATUS.
031200     MOVE 'on_load' TO FQD-STATUS.
031300     REWRITE FQ-DRIVER-REC.
031400     CLOSE DRIVER-FILE.
031500 400-EXIT.
031600     EXIT.
031700
031800 500-UPDATE-LOAD-STATUS.
031900     MOVE 'assigned' TO FQL-STATUS.
032000     MOVE WS-PARM-DRIVER-ID TO FQL-ASSIGNED-DRIVER-ID.
032100     REWRITE FQ-LOAD-REC.
032200     CLOSE LOAD-FILE.
032300 500-EXIT.
032400     EXIT.
032500
032600*600-GENERATE-ROUTE costs and appends one ROUTE record per
032700*BR-ROUTE-01 - the same three formulas FQROUTE uses to recost an
032800*existing route, repeated here rather than CALLed, the way this
032900*shop has always kept each batch step self-contained.
033000 600-GENERATE-ROUTE.
033100     PERFORM 610-DETERMINE-NEXT-ROUTE-ID THRU 610-EXIT.
033200     PERFORM 620-COST-NEW-ROUTE THRU 620-EXIT.
033300     MOVE WS-NEXT-ROUTE-ID  TO FQR-ROUTE-ID.
033400     MOVE WS-NEXT-ASSIGN-ID TO FQR-ASSIGN-ID.
033500     MOVE WS-HELD-MILES     TO FQR-TOTAL-MILES.
033600     MOVE WS-ROUTE-HOURS    TO FQR-ESTIMATED-HOURS.
033700     MOVE WS-ROUTE-FUEL     TO FQR-FUEL-COST.
033800     MOVE WS-ROUTE-TOLL     TO FQR-TOLL-COST.
033900     OPEN EXTEND ROUTE-FILE.
034000     WRITE FQ-ROUTE-REC.
034100     CLOSE ROUTE-FILE.
034200 600-EXIT.
034300     EXIT.
034400
034500 610-DETERMINE-NEXT-ROUTE-ID.
034600     MOVE 0 TO WS-HIGH-ROUTE-ID.
034700     MOVE 'N' TO WS-ROUTEFL-EOF-SW.
034800     OPEN INPUT ROUTE-FILE.
034900     IF ROUTEFL-OK
035000         PERFORM 611-SCAN-ONE-ROUTE-REC THRU 611-EXIT
035100             UNTIL WS-ROUTEFL-EOF
035200         CLOSE ROUTE-FILE
035300     END-IF.
035400     COMPUTE WS-NEXT-ROUTE-ID = WS-HIGH-ROUTE-ID + 1.
035500 610-EXIT.
035600     EXIT.
035700
035800 611-SCAN-ONE-ROUTE-REC.
035900     READ ROUTE-FILE
036000         AT END MOVE 'Y' TO WS-ROUTEFL-EOF-SW.
036100     IF NOT WS-ROUTEFL-EOF
036200         IF FQR-ROUTE-ID > WS-HIGH-ROUTE-ID
036300             MOVE FQR-ROUTE-ID TO WS-HIGH-ROUTE-ID
036400         END-IF
036500     END-IF.
036600 611-EXIT.
036700     EXIT.
036800
036900*620-COST-NEW-ROUTE - see BR-ROUTE-01.  55 MPH average speed,
037000*.43/mile fuel, .08/mile toll - same constants FQROUTE uses.
037100 620-COST-NEW-ROUTE.
037200     COMPUTE WS-ROUTE-HOURS ROUNDED = WS-HELD-MILES / 55.
037300     COMPUTE WS-ROUTE-FUEL  ROUNDED = WS-HELD-MILES * 0.43.
037400     COMPUTE WS-ROUTE-TOLL  ROUNDED = WS-HELD-MILES * 0.08.
037500 620-EXIT.
037600     EXIT.
