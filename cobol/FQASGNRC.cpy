000100*****************************************************************
000200*FQASGNRC  -  DRIVER/LOAD ASSIGNMENT RECORD LAYOUT
000300*FREIGHTQUICK DISPATCH SYSTEM
000400*
000500*ONE RECORD PER ACTIVE OR HISTORICAL ASSIGNMENT ON ASSIGNS.DAT,
000600*ASCENDING FQA-ASSIGN-ID SEQUENCE.  WRITTEN BY FQASSGN, READ BACK
000700*BY FQROUTE AND FQANALYT.
000800*
000900*--------|----------|-----|----------------------------------
001000* VERS   | DATE     | BY  | DESCRIPTION
001100*--------|----------|-----|----------------------------------
001200* A.00.00| 1991-07-19| rcs | ORIGINAL LAYOUT FOR DISPATCH RWRITE
001300*****************************************************************
001400 01  FQ-ASSIGN-REC.
001500     05  FQA-ASSIGN-ID            PIC 9(05).
001600     05  FQA-DRIVER-ID            PIC 9(05).
001700     05  FQA-LOAD-ID              PIC 9(05).
001800     05  FQA-MATCH-SCORE          PIC 9V99.
001900     05  FQA-MATCH-TYPE           PIC X(14).
002000     05  FQA-STATUS               PIC X(10).
002100         88  FQA-ACTIVE           VALUE 'active'.
002200         88  FQA-COMPLETED        VALUE 'completed'.
002300         88  FQA-CANCELLED        VALUE 'cancelled'.
