000100*****************************************************************
000200*FQCOMPRC  -  DOT COMPLIANCE RECORD LAYOUT
000300*FREIGHTQUICK DISPATCH SYSTEM  -  SAFETY/COMPLIANCE SUBSYSTEM
000400*
000500*ONE RECORD PER DRIVER ON COMPLY.DAT, ASCENDING FQC-DRIVER-ID
000600*SEQUENCE.  MAINTAINED BY THE SAFETY DEPT DOCUMENT-TRACKING JOB;
000700*READ HERE ONLY.
000800*
000900*--------|----------|-----|----------------------------------
001000* VERS   | DATE     | BY  | DESCRIPTION
001100*--------|----------|-----|----------------------------------
001200* A.00.00| 1993-01-08| jfk | ORIGINAL LAYOUT, DOT SAFETY PROJECT
001300*****************************************************************
001400 01  FQ-COMPLY-REC.
001500     05  FQC-DRIVER-ID            PIC 9(05).
001600     05  FQC-CDL-EXPIRY           PIC X(10).
001700     05  FQC-MEDICAL-EXPIRY       PIC X(10).
001800     05  FQC-MVR-DATE             PIC X(10).
001900     05  FQC-DRUG-TEST-DATE       PIC X(10).
002000     05  FQC-INSPECTION-EXPIRY    PIC X(10).
002100     05  FQC-NOTES                PIC X(30).
